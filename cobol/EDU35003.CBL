000100******************************************************************
000200* FECHA       : 12/06/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000500* PROGRAMA    : EDU35003                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCIÓN : MANTENIMIENTO DEL MAESTRO DE USUARIOS.  ALTA DE  *
000800*             : USUARIO NUEVO, CONSULTA POR LLAVE, CAMBIO DE ROL *
000900*             : Y AJUSTE DEL CUPO DE TUTORIAS ACTIVAS DE UN      *
001000*             : TUTOR.  CUATRO ACCIONES EN UN SOLO PROGRAMA.     *
001100* ARCHIVOS    : USRMAST=I/O                                      *
001200* ACCIÓN (ES) : A=ALTA  B=BUSCA  R=ROL  L=LIMITE                 *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 19/06/1988                                       *
001500* BPM/RATIONAL: 145001                                           *
001600******************************************************************
001700       IDENTIFICATION DIVISION.
001800       PROGRAM-ID.                     EDU35003.
001900       AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002000       INSTALLATION.                   EDUCACION - SIST TUTORIAS.
002100       DATE-WRITTEN.                   12/06/1988.
002200       DATE-COMPILED.
002300       SECURITY.                       USO INTERNO - CONFIDENCIAL.
002400******************************************************************
002500*                  B I T Á C O R A   D E   C A M B I O S         *
002600******************************************************************
002700*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
002800*  -------- ---------------------- -------- -------------------- *
002900*  12/06/88 EEDR (E. RAMIREZ)       145001   VERSIÓN ORIGINAL,    145001
003000*                                            SÓLO ALTA Y BUSCA    145001
003100*  03/11/93 CELS (C. LOPEZ SIC)     151230   AGREGA ACCIÓN DE     151230
003200*                                            CAMBIO DE ROL        151230
003300*  19/02/99 MJGP (M. GONZALEZ PAZ)  156810   Y2K - REVISADO, SIN  156810
003400*                                            IMPACTO (NO HAY      156810
003500*                                            FECHAS EN ESTE PGM)  156810
003600*  08/07/04 CELS (C. LOPEZ SIC)     162044   AGREGA ACCIÓN DE     162044
003700*                                            AJUSTE DE CUPO DE    162044
003800*                                            TUTORIAS ACTIVAS,    162044
003900*                                            VALIDADA CONTRA EL   162044
004000*                                            USUARIO DE LLAVE "2" 162044
004100*  14/03/09 CELS (C. LOPEZ SIC)     167890   AGREGA CONTADOR DE   167890
004200*                                            TRANSACCIONES RECHA- 167890
004300*                                            ZADAS EN ESTADÍSTICA 167890
004310*  22/09/11 CELS (C. LOPEZ SIC)     171205   REVISIÓN DE NORMAS   171205
004320*                                            DE NOMENCLATURA: SE  171205
004330*                                            CORRIGEN NOMBRES Y   171205
004340*                                            MENSAJES QUE TRAIAN  171205
004350*                                            VOCABULARIO DEL MO-  171205
004360*                                            DULO DE BECAS (CON-  171205
004370*                                            TRATISTA EXTERNO),   171205
004380*                                            AJENO AL ESTÁNDAR    171205
004390*                                            DEL BANCO.  SE PASAN 171205
004400*                                            CAMPOS ESCALARES A   171205
004410*                                            NIVEL 77             171205
004420******************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           CLASS CLASE-ROL IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
005000           UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON
005100                  OFF STATUS IS WKS-MODO-PRUEBA-OFF.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT USRMAST ASSIGN TO USRMAST
005500                  ORGANIZATION  IS RELATIVE
005600                  ACCESS MODE   IS SEQUENTIAL
005700                  RELATIVE KEY  IS WKS-USR-REL
005800                  FILE STATUS   IS FS-USRMAST.
005810           SELECT CAPMAST ASSIGN TO CAPMAST
005820                  ORGANIZATION  IS RELATIVE
005830                  ACCESS MODE   IS SEQUENTIAL
005840                  RELATIVE KEY  IS WKS-CAP-REL
005850                  FILE STATUS   IS FS-CAPMAST.
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  USRMAST.
006200           COPY USRMAST.
006210       FD  CAPMAST.
006220           COPY CAPMAST.
006300       WORKING-STORAGE SECTION.
006400******************************************************************
006500*                 AREA DE TRANSACCIÓN DE ENTRADA (SYSIN)           *
006600*                 UN SOLO LAYOUT, REDEFINIDO POR ACCIÓN              *
006700******************************************************************
006800       01  WKS-REG-ENTRADA             PIC X(150) VALUE SPACES.
006900       01  WKS-CAMPOS-ENTRADA REDEFINES WKS-REG-ENTRADA.
007000           05  WKS-TRANS-ACCION           PIC X(01).
007100               88  WKS-ACCION-ALTA             VALUE 'A'.
007200               88  WKS-ACCION-BUSCA            VALUE 'B'.
007300               88  WKS-ACCION-ROL              VALUE 'R'.
007400               88  WKS-ACCION-LIMITE           VALUE 'L'.
007500           05  WKS-TRANS-USR-ID         PIC X(10).
007600           05  WKS-TRANS-NOMBRE           PIC X(30).
007700           05  WKS-TRANS-APELLIDO        PIC X(30).
007800           05  WKS-TRANS-CORREO         PIC X(50).
007900           05  WKS-TRANS-CAPITULO       PIC X(10).
008000           05  WKS-TRANS-ROL-NUEVO       PIC X(12).
008100           05  WKS-TRANS-LIMITE-NUEVO    PIC 9(03).
008200           05  FILLER                   PIC X(04).
008300       01  WKS-TEXTO REDEFINES WKS-REG-ENTRADA.
008400           05  FILLER                   PIC X(03).
008500               88  WKS-FIN-TRANSACCIONES        VALUE 'FIN'.
008600           05  FILLER                   PIC X(147).
008700******************************************************************
008800*                 AREA DE TRABAJO DEL REGISTRO NUEVO (ALTA)        *
008900******************************************************************
009000       01  WKS-NUEVO-USUARIO.
009100           05  WKS-NUEVO-USR-ID          PIC X(10).
009200           05  WKS-NUEVO-USR-ROL         PIC X(12).
009300           05  WKS-NUEVO-USR-LIMITE      PIC 9(03).
009400       01  WKS-NUEVO-USUARIO-ALT REDEFINES WKS-NUEVO-USUARIO.
009500           05  FILLER                   PIC X(25).
009600******************************************************************
009700*                 CLAVES DE BUSQUEDA Y BANDERAS DE ENCONTRADO      *
009800******************************************************************
009900       77  WKS-CHAVE-BUSCA-USR         PIC X(10) VALUE SPACES.
010000       77  WKS-IND-USR-ENCONTRADO          PIC X(01) VALUE 'N'.
010100           88  WKS-USR-ENCONTRADO              VALUE 'S'.
010200       77  WKS-IND-SOLICITANTE-ENCONTRADO  PIC X(01) VALUE 'N'.
010300           88  WKS-SOLICITANTE-ENCONTRADO      VALUE 'S'.
010400       77  WKS-IND-TRANSACCION           PIC X(01) VALUE 'S'.
010500           88  WKS-TRANSACCION-OK            VALUE 'S'.
010600           88  WKS-TRANSACCION-RECHAZADA     VALUE 'N'.
010700       77  WKS-CHAVE-SOLICITANTE       PIC X(10) VALUE '2'.
010710       77  WKS-CHAVE-SOLICITANTE-SALVA PIC X(10) VALUE SPACES.
010800******************************************************************
010900*                 STATUS DE ARCHIVO                              *
011000******************************************************************
011100       77  FS-USRMAST                   PIC 9(02) VALUE ZEROS.
011110       77  FS-CAPMAST                   PIC 9(02) VALUE ZEROS.
011200       77  WKS-USR-REL                  PIC 9(06) COMP VALUE ZERO.
011210       77  WKS-CAP-REL                  PIC 9(06) COMP VALUE ZERO.
011220       77  WKS-CAP-NOMBRE-ENCONTRADO          PIC X(30) VALUE SPACES.
011230       77  WKS-IND-CAP-ENCONTRADO           PIC X(01) VALUE 'N'.
011240           88  WKS-CAP-ENCONTRADO               VALUE 'S'.
011300       01  WS-STATUS-PAREJA.
011400           05  WS-STATUS-USRMAST        PIC 9(02).
011500           05  WS-STATUS-FILLER         PIC 9(02).
011600       01  WS-STATUS-PAREJA-NUM REDEFINES WS-STATUS-PAREJA
011700                                         PIC 9(04).
011800******************************************************************
011900*                 CONTADORES Y MENSAJES                         *
012000******************************************************************
012100       77  WKS-CONT-LEIDAS               PIC 9(07) COMP VALUE ZERO.
012200       77  WKS-CONT-ACEPTADAS             PIC 9(07) COMP VALUE ZERO.
012300       77  WKS-CONT-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
012400       77  WKS-MSG-ERROR                 PIC X(40) VALUE SPACES.
012500       77  WKS-MODO-PRUEBA-ON           PIC X(01) VALUE 'N'.
012600       77  WKS-MODO-PRUEBA-OFF          PIC X(01) VALUE 'S'.
012700       77  WKS-GUIONES                   PIC X(58) VALUE ALL '='.
012800******************************************************************
012810*              R E G L A S   D E   N E G O C I O                 *
012820*              D E L   P R O G R A M A                           *
012830******************************************************************
012840* 1. EL PROGRAMA ATIENDE CUATRO ACCIONES SOBRE EL MISMO MAESTRO   *
012850*    DE USUARIOS, SEGUN EL CODIGO QUE TRAIGA LA TARJETA DE        *
012860*    ENTRADA (A=ALTA, B=BUSCA, R=CAMBIO DE ROL, L=CAMBIO DE       *
012870*    CUPO).  NO SE ACEPTAN COMBINACIONES NI CODIGOS DISTINTOS.    *
012880* 2. LA ALTA (ACCIÓN A) SIEMPRE CREA AL USUARIO CON ROL           *
012890*    'Tutorado' Y CUPO DE TUTORIAS ACTIVAS EN CERO; EL ASCENSO    *
012900*    A TUTOR SE HACE DESPUÉS, POR TRANSACCIÓN SEPARADA DE         *
012910*    CAMBIO DE ROL.                                               *
012920* 3. LA ACCIÓN DE CAMBIO DE CUPO (L) ES LA UNICA QUE EXIGE UN     *
012930*    SOLICITANTE DISTINTO DEL USUARIO AFECTADO: EL USUARIO DE     *
012940*    LLAVE FIJA "2" (EL ADMINISTRADOR DEL MODULO), Y SÓLO SI      *
012950*    ESE USUARIO TIENE ROL DE TUTOR.  NO BASTA QUE EL             *
012960*    ADMINISTRADOR EXISTA: DEBE ESTAR DADO DE ALTA COMO TUTOR.    *
012970* 4. LA BUSQUEDA POR LLAVE (B) ES DE SOLA CONSULTA; ADEMAS DE     *
012980*    LOS DATOS DEL USUARIO, DESPLIEGA EL NOMBRE DEL CAPITULO AL   *
012990*    QUE PERTENECE, LOCALIZANDOLO EN EL MAESTRO DE CAPITULOS.     *
013000* 5. TODA TRANSACCIÓN QUE NO CALCE EN NINGUNA DE LAS ACCIONES     *
013010*    ANTERIORES SE RECHAZA Y SE CUENTA EN LA ESTADÍSTICA FINAL,   *
013020*    IGUAL QUE CUALQUIER OTRA TRANSACCIÓN RECHAZADA.              *
013030******************************************************************
013040       PROCEDURE DIVISION.
013050*----------------------------------------------------------------*
013060* PÁRRAFO PRINCIPAL.  ABRE ARCHIVOS, LEE LA PRIMERA TARJETA Y     *
013070* PROCESA TRANSACCIONES HASTA EL CENTINELA 'FIN'.                 *
013080*----------------------------------------------------------------*
013090       0000-MAIN.
013100           PERFORM 0100-ABRE-ARCHIVOS   THRU 0100-ABRE-ARCHIVOS-EXIT.
013110           PERFORM 0210-LEE-TRANSACCION THRU 0210-LEE-TRANSACCION-EXIT.
013120           PERFORM 0300-PROCESA-TRANSACCION
013130                   THRU 0300-PROCESA-TRANSACCION-EXIT
013140                   UNTIL WKS-FIN-TRANSACCIONES.
013150           PERFORM 0900-CIERRA-JOB     THRU 0900-CIERRA-JOB-EXIT.
013160           STOP RUN.
013170       0000-MAIN-EXIT. EXIT.
013180*
013190*----------------------------------------------------------------*
013200* ABRE EL MAESTRO DE USUARIOS EN I-O (SE REESCRIBE EN LAS        *
013210* ACCIONES DE ALTA, ROL Y LIMITE) Y EL MAESTRO DE CAPITULOS EN    *
013220* SÓLO LECTURA, PARA LA CONSULTA DE NOMBRE DE CAPITULO.           *
013230*----------------------------------------------------------------*
013240       0100-ABRE-ARCHIVOS.
013250           OPEN I-O USRMAST.
013260           OPEN INPUT CAPMAST.
013270*          SE EMPAREJA EL STATUS EN UN SOLO CAMPO NUMÉRICO DE     *
013280*          CUATRO POSICIONES PARA PROBAR AMBOS STATUS DE UN SOLO  *
013290*          GOLPE; SI CUALQUIERA DE LOS DOS VINO DISTINTO DE CERO  *
013300*          EL JOB NO PUEDE CONTINUAR.                             *
013310           MOVE FS-USRMAST TO WS-STATUS-USRMAST.
013320           IF WS-STATUS-PAREJA-NUM NOT EQUAL ZERO
013330              DISPLAY 'EDU35003 - ERROR EN LA APERTURA DE USRMAST'
013340              DISPLAY 'FS-USRMAST: ' FS-USRMAST
013350              MOVE 91 TO RETURN-CODE
013360              STOP RUN
013370           END-IF.
013380       0100-ABRE-ARCHIVOS-EXIT. EXIT.
013390*
013400*----------------------------------------------------------------*
013410* LEE UNA TARJETA DE TRANSACCIÓN DEL SYSIN.  EL CENTINELA DE FIN  *
013420* DE ARCHIVO SE PRUEBA POR EL 88-LEVEL WKS-FIN-TRANSACCIONES,     *
013430* QUE CALZA CON LA LITERAL 'FIN' EN LAS PRIMERAS TRES POSICIONES. *
013440*----------------------------------------------------------------*
013450       0210-LEE-TRANSACCION.
013460           ACCEPT WKS-REG-ENTRADA.
013470       0210-LEE-TRANSACCION-EXIT. EXIT.
013480*
013490*----------------------------------------------------------------*
013500* DESPACHADOR PRINCIPAL DE LA TRANSACCIÓN.  SEGUN EL CODIGO DE    *
013510* ACCIÓN DE LA TARJETA, DIRIGE EL PROCESO AL PÁRRAFO QUE          *
013520* CORRESPONDE; CUALQUIER CODIGO QUE NO SEA A/B/R/L SE RECHAZA     *
013530* DE UNA VEZ EN EL WHEN OTHER, SIN TOCAR EL MAESTRO.              *
013540*----------------------------------------------------------------*
013550       0300-PROCESA-TRANSACCION.
013560           ADD 1 TO WKS-CONT-LEIDAS.
013570           MOVE SPACES TO WKS-MSG-ERROR.
013580*          SE ASUME LA TRANSACCIÓN BUENA MIENTRAS NO SE DEMUESTRE *
013590*          LO CONTRARIO; CADA PÁRRAFO DE ACCIÓN LA RECHAZA SI     *
013600*          ENCUENTRA MOTIVO PARA ELLO.                           *
013610           SET WKS-TRANSACCION-OK TO TRUE.
013620           MOVE WKS-TRANS-USR-ID TO WKS-CHAVE-BUSCA-USR.
013630           EVALUATE TRUE
013640               WHEN WKS-ACCION-ALTA
013650                   PERFORM 0400-CREA-USUARIO
013660                           THRU 0400-CREA-USUARIO-EXIT
013670               WHEN WKS-ACCION-BUSCA
013680                   PERFORM 0500-BUSCA-POR-ID
013690                           THRU 0500-BUSCA-POR-ID-EXIT
013700               WHEN WKS-ACCION-ROL
013710                   PERFORM 0600-ACTUALIZA-ROL
013720                           THRU 0600-ACTUALIZA-ROL-EXIT
013730               WHEN WKS-ACCION-LIMITE
013740                   PERFORM 0700-ACTUALIZA-LIMITE
013750                           THRU 0700-ACTUALIZA-LIMITE-EXIT
013760               WHEN OTHER
013770*                 CODIGO DE ACCIÓN QUE NO EXISTE EN EL CATALOGO   *
013780*                 DEL PROGRAMA; SE RECHAZA SIN PERFORM ADICIONAL. *
013790                   SET WKS-TRANSACCION-RECHAZADA TO TRUE
013800                   MOVE 'ACCIÓN NO RECONOCIDA' TO WKS-MSG-ERROR
013810           END-EVALUATE.
013820*----------------------------------------------------------------*
013830* IMPRIME EL RESULTADO DE LA TRANSACCIÓN (ACEPTADA O RECHAZADA    *
013840* CON SU MOTIVO), ACTUALIZA LOS CONTADORES Y ENCADENA LA LECTURA  *
013850* DE LA SIGUIENTE TARJETA.                                        *
013860*----------------------------------------------------------------*
013870       0390-FINALIZA-TRANSACCION.
013880           DISPLAY WKS-GUIONES.
013890           IF WKS-TRANSACCION-OK
013900              ADD 1 TO WKS-CONT-ACEPTADAS
013910              DISPLAY 'USUARIO ' WKS-CHAVE-BUSCA-USR
013920                      ' PROCESADO CON EXITO'
013930           ELSE
013940              ADD 1 TO WKS-CONT-RECHAZADAS
013950              DISPLAY 'USUARIO ' WKS-CHAVE-BUSCA-USR
013960                      ' RECHAZADO: ' WKS-MSG-ERROR
013970           END-IF.
013980           PERFORM 0210-LEE-TRANSACCION THRU 0210-LEE-TRANSACCION-EXIT.
013990       0300-PROCESA-TRANSACCION-EXIT. EXIT.
014000*
014010*----------------------------------------------------------------*
014020* ACCIÓN A - ALTA.  CREA EL USUARIO NUEVO CON ROL 'Tutorado' Y    *
014030* CUPO DE TUTORIAS ACTIVAS EN CERO (REGLA 2); EL WRITE DA LA      *
014040* LLAVE DUPLICADA SI EL ID YA EXISTE EN EL MAESTRO.                *
014050*----------------------------------------------------------------*
014060       0400-CREA-USUARIO.
014070           MOVE WKS-TRANS-USR-ID    TO WKS-NUEVO-USR-ID.
014080           MOVE 'Tutorado'          TO WKS-NUEVO-USR-ROL.
014090           MOVE ZERO                TO WKS-NUEVO-USR-LIMITE.
014100           MOVE WKS-NUEVO-USR-ID    TO USR-ID.
014110           MOVE WKS-TRANS-NOMBRE    TO USR-PRIMER-NOMBRE.
014120           MOVE WKS-TRANS-APELLIDO  TO USR-APELLIDO.
014130           MOVE WKS-TRANS-CORREO    TO USR-CORREO.
014140           MOVE WKS-TRANS-CAPITULO  TO USR-CAPITULO-ID.
014150           MOVE WKS-NUEVO-USR-ROL   TO USR-ROL.
014160           MOVE WKS-NUEVO-USR-LIMITE TO USR-LIMITE-ACTIVAS.
014170           WRITE REG-USRMAST
014180               INVALID KEY
014190                   SET WKS-TRANSACCION-RECHAZADA TO TRUE
014200                   MOVE 'USUARIO YA EXISTE' TO WKS-MSG-ERROR
014210           END-WRITE.
014220           IF NOT WKS-TRANSACCION-OK
014230              GO TO 0400-CREA-USUARIO-EXIT
014240           END-IF.
014250       0400-CREA-USUARIO-EXIT. EXIT.
014260*
014270*----------------------------------------------------------------*
014280* ACCIÓN B - BUSQUEDA POR LLAVE.  ES DE SOLA CONSULTA (REGLA 4);  *
014290* SI EL USUARIO EXISTE, AGREGA EL NOMBRE DE SU CAPITULO Y         *
014300* DESPLIEGA TODOS LOS CAMPOS DEL MAESTRO.                         *
014310*----------------------------------------------------------------*
014320       0500-BUSCA-POR-ID.
014330           PERFORM 0510-LOCALIZA-USUARIO
014340                   THRU 0510-LOCALIZA-USUARIO-EXIT.
014350           IF NOT WKS-USR-ENCONTRADO
014360              SET WKS-TRANSACCION-RECHAZADA TO TRUE
014370              MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
014380           ELSE
014390              PERFORM 0520-BUSCA-NOMBRE-CAPITULO
014400                      THRU 0520-BUSCA-NOMBRE-CAPITULO-EXIT
014410              DISPLAY 'USR-ID......: ' USR-ID
014420              DISPLAY 'USR-NOMBRE..: ' USR-PRIMER-NOMBRE
014430                      ' ' USR-APELLIDO
014440              DISPLAY 'USR-CORREO..: ' USR-CORREO
014450              DISPLAY 'USR-CAPITULO: ' USR-CAPITULO-ID
014460                      ' ' WKS-CAP-NOMBRE-ENCONTRADO
014470              DISPLAY 'USR-ROL.....: ' USR-ROL
014480              DISPLAY 'USR-LIMITE..: ' USR-LIMITE-ACTIVAS
014490           END-IF.
014500       0500-BUSCA-POR-ID-EXIT. EXIT.
014510*
014520*----------------------------------------------------------------*
014530* LOCALIZA UN USUARIO POR WKS-CHAVE-BUSCA-USR, LEYENDO EL         *
014540* MAESTRO DESDE EL PRINCIPIO (ACCESO RELATIVO SECUENCIAL).  LA    *
014550* REAPERTURA EN I-O ES ANTES DE BUSCAR, NO DESPUÉS, PARA QUE EL   *
014560* READ QUE ENCUENTRA EL REGISTRO Y EL REWRITE DEL PÁRRAFO         *
014565* LLAMADOR QUEDEN EN LA MISMA SESION DE ARCHIVO ABIERTO.          *
014570*----------------------------------------------------------------*
014580       0510-LOCALIZA-USUARIO.
014590           CLOSE USRMAST.
014600           OPEN I-O USRMAST.
014610           MOVE 'N' TO WKS-IND-USR-ENCONTRADO.
014620           PERFORM 0511-LEE-USRMAST-SIGUIENTE
014630                   THRU 0511-LEE-USRMAST-SIGUIENTE-EXIT
014640                   UNTIL WKS-USR-ENCONTRADO
014650                      OR FS-USRMAST EQUAL 10.
014680       0510-LOCALIZA-USUARIO-EXIT. EXIT.
014690*
014700       0511-LEE-USRMAST-SIGUIENTE.
014710           READ USRMAST NEXT RECORD
014720               AT END
014730                   MOVE 10 TO FS-USRMAST
014740               NOT AT END
014750                   IF USR-ID EQUAL WKS-CHAVE-BUSCA-USR
014760                      SET WKS-USR-ENCONTRADO TO TRUE
014770                   END-IF
014780           END-READ.
014790       0511-LEE-USRMAST-SIGUIENTE-EXIT. EXIT.
014800*
014810*----------------------------------------------------------------*
014820* BUSCA EN EL MAESTRO DE CAPITULOS EL NOMBRE QUE CORRESPONDE AL   *
014830* CAPITULO DEL USUARIO YA LOCALIZADO, PARA LA CONSULTA DE LA      *
014840* ACCIÓN B.  SI NO LO ENCUENTRA, EL CAMPO SALE EN BLANCO Y LA     *
014850* TRANSACCIÓN NO SE RECHAZA POR ESO.                              *
014860*----------------------------------------------------------------*
014870       0520-BUSCA-NOMBRE-CAPITULO.
014880           MOVE SPACES TO WKS-CAP-NOMBRE-ENCONTRADO.
014890           MOVE 'N' TO WKS-IND-CAP-ENCONTRADO.
014900           CLOSE CAPMAST.
014910           OPEN INPUT CAPMAST.
014920           PERFORM 0521-LEE-CAPMAST-SIGUIENTE
014930                   THRU 0521-LEE-CAPMAST-SIGUIENTE-EXIT
014940                   UNTIL WKS-CAP-ENCONTRADO
014950                      OR FS-CAPMAST EQUAL 10.
014960           IF WKS-CAP-ENCONTRADO
014970              MOVE CAP-NOMBRE TO WKS-CAP-NOMBRE-ENCONTRADO
014980           END-IF.
014990       0520-BUSCA-NOMBRE-CAPITULO-EXIT. EXIT.
015000*
015010       0521-LEE-CAPMAST-SIGUIENTE.
015020           READ CAPMAST NEXT RECORD
015030               AT END
015040                   MOVE 10 TO FS-CAPMAST
015050               NOT AT END
015060                   IF CAP-ID EQUAL USR-CAPITULO-ID
015070                      SET WKS-CAP-ENCONTRADO TO TRUE
015080                   END-IF
015090           END-READ.
015100       0521-LEE-CAPMAST-SIGUIENTE-EXIT. EXIT.
015110*
015120*----------------------------------------------------------------*
015130* ACCIÓN R - CAMBIO DE ROL.  NO VALIDA SOLICITANTE (CUALQUIER     *
015140* TRANSACCIÓN DE ROL SE ACEPTA MIENTRAS EL USUARIO EXISTA); LA    *
015150* RESTRICCION DE SOLICITANTE QUEDA RESERVADA A LA ACCIÓN L        *
015160* (REGLA 3), PUES ES EL CUPO DE TUTORIAS EL DATO SENSIBLE.        *
015170*----------------------------------------------------------------*
015180       0600-ACTUALIZA-ROL.
015190           PERFORM 0510-LOCALIZA-USUARIO
015200                   THRU 0510-LOCALIZA-USUARIO-EXIT.
015210           IF NOT WKS-USR-ENCONTRADO
015220              SET WKS-TRANSACCION-RECHAZADA TO TRUE
015230              MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
015240              GO TO 0600-ACTUALIZA-ROL-EXIT
015250           END-IF.
015260           MOVE WKS-TRANS-ROL-NUEVO TO USR-ROL.
015270           REWRITE REG-USRMAST
015280               INVALID KEY
015290                   SET WKS-TRANSACCION-RECHAZADA TO TRUE
015300                   MOVE 'ERROR AL REGRABAR USUARIO' TO WKS-MSG-ERROR
015310           END-REWRITE.
015320       0600-ACTUALIZA-ROL-EXIT. EXIT.
015330*
015340*----------------------------------------------------------------*
015350* ACCIÓN L - CAMBIO DE CUPO DE TUTORIAS ACTIVAS.  PRIMERO VALIDA  *
015360* AL SOLICITANTE (REGLA 3); SÓLO SI ESE SOLICITANTE ES EL         *
015370* ADMINISTRADOR Y TIENE ROL DE TUTOR SE LOCALIZA AL USUARIO       *
015380* AFECTADO Y SE GRABA EL NUEVO CUPO.                              *
015390*----------------------------------------------------------------*
015400       0700-ACTUALIZA-LIMITE.
015410           PERFORM 0710-VALIDA-SOLICITANTE
015420                   THRU 0710-VALIDA-SOLICITANTE-EXIT.
015430           IF NOT WKS-TRANSACCION-OK
015440              GO TO 0700-ACTUALIZA-LIMITE-EXIT
015450           END-IF.
015460           PERFORM 0510-LOCALIZA-USUARIO
015470                   THRU 0510-LOCALIZA-USUARIO-EXIT.
015480           IF NOT WKS-USR-ENCONTRADO
015490              SET WKS-TRANSACCION-RECHAZADA TO TRUE
015500              MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
015510              GO TO 0700-ACTUALIZA-LIMITE-EXIT
015520           END-IF.
015530           MOVE WKS-TRANS-LIMITE-NUEVO TO USR-LIMITE-ACTIVAS.
015540           REWRITE REG-USRMAST
015550               INVALID KEY
015560                   SET WKS-TRANSACCION-RECHAZADA TO TRUE
015570                   MOVE 'ERROR AL REGRABAR USUARIO' TO WKS-MSG-ERROR
015580           END-REWRITE.
015590       0700-ACTUALIZA-LIMITE-EXIT. EXIT.
015600*
015610*----------------------------------------------------------------*
015620* VALIDA QUE EL SOLICITANTE DEL CAMBIO DE CUPO SEA EL USUARIO DE  *
015630* LLAVE FIJA "2" Y QUE TENGA ROL DE TUTOR.  SE GUARDA LA LLAVE    *
015640* DEL USUARIO AFECTADO ANTES DE REUTILIZAR WKS-CHAVE-BUSCA-USR    *
015650* PARA LA BUSQUEDA DEL SOLICITANTE, Y SE RESTAURA AL SALIR.       *
015660*----------------------------------------------------------------*
015670       0710-VALIDA-SOLICITANTE.
015680           MOVE WKS-CHAVE-BUSCA-USR    TO WKS-CHAVE-SOLICITANTE-SALVA.
015690           MOVE WKS-CHAVE-SOLICITANTE  TO WKS-CHAVE-BUSCA-USR.
015700           MOVE 'N' TO WKS-IND-SOLICITANTE-ENCONTRADO.
015710           PERFORM 0510-LOCALIZA-USUARIO
015720                   THRU 0510-LOCALIZA-USUARIO-EXIT.
015730           IF WKS-USR-ENCONTRADO AND USR-ROL-TUTOR
015740              SET WKS-SOLICITANTE-ENCONTRADO TO TRUE
015750           ELSE
015760              SET WKS-TRANSACCION-RECHAZADA TO TRUE
015770              MOVE 'SOLICITANTE NO ES TUTOR VALIDO'
015780                   TO WKS-MSG-ERROR
015790           END-IF.
015800           MOVE WKS-CHAVE-SOLICITANTE-SALVA TO WKS-CHAVE-BUSCA-USR.
015810       0710-VALIDA-SOLICITANTE-EXIT. EXIT.
015820*
015830*----------------------------------------------------------------*
015840* CIERRA AMBOS ARCHIVOS Y DESPLIEGA LA ESTADÍSTICA FINAL DEL      *
015850* JOB: TARJETAS LEIDAS, TRANSACCIONES ACEPTADAS Y RECHAZADAS      *
015860* (REGLA 5), SIN IMPORTAR DE QUE ACCIÓN SE TRATE.                 *
015870*----------------------------------------------------------------*
015880       0900-CIERRA-JOB.
015890           CLOSE USRMAST CAPMAST.
015900           DISPLAY WKS-GUIONES.
015910           DISPLAY 'EDU35003 - ESTADÍSTICAS DEL PROCESAMIENTO'.
015920           DISPLAY 'TRANSACCIONES LEÍDAS      : ' WKS-CONT-LEIDAS.
015930           DISPLAY 'TRANSACCIONES ACEPTADAS    : ' WKS-CONT-ACEPTADAS.
015940           DISPLAY 'TRANSACCIONES RECHAZADAS   : ' WKS-CONT-RECHAZADAS.
015950           DISPLAY WKS-GUIONES.
015960       0900-CIERRA-JOB-EXIT. EXIT.

000100******************************************************************
000200* COPYBOOK    : CAPMAST                                          *
000300* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000400* DESCRIPCIÓN : LAYOUT DEL MAESTRO DE CAPITULOS (CAP-FILE)       *
000500*             : TABLA DE REFERENCIA DE CAPITULOS/PISTAS DE       *
000600*             : TECNOLOGIA A LAS QUE PERTENECE CADA USUARIO.     *
000700*             : NO ES ACTUALIZADO POR NINGUN PROCESO DE ESTE     *
000800*             : PAQUETE, SÓLO CONSULTA DE NOMBRE.                *
000900* ORGANIZACIÓN: RELATIVA, LLAVE DE NEGOCIO CAP-ID                *
001000******************************************************************
001100*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
001200*  -------- ---------------------- -------- -------------------- *
001300*  12/06/88 EEDR (E. RAMIREZ)       145001   LAYOUT ORIGINAL      145001
001400******************************************************************
001500 01  REG-CAPMAST.
001600     05  CAP-LLAVE.
001700         10  CAP-ID               PIC X(10).
001800     05  CAP-NOMBRE               PIC X(30).
001900     05  FILLER                   PIC X(20).

000100******************************************************************
000200* FECHA       : 12/06/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000500* PROGRAMA    : EDU35001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCIÓN : CIERRA UNA TUTORÍA COMO COMPLETADA UNA VEZ QUE   *
000800*             : AMBAS PARTES (TUTOR Y TUTORADO) YA DEJARON SU   *
000900*             : EVALUACIÓN EN LA BITACORA DE FEEDBACK. VALIDA   *
001000*             : QUE QUIEN LO SOLICITA TENGA PERMISO PARA ELLO.  *
001100* ARCHIVOS    : USRMAST=I/O, TUTMAST=I/O, FDBKLOG=I              *
001200* ACCIÓN (ES) : C=COMPLETAR TUTORÍA                              *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 19/06/1988                                       *
001500* BPM/RATIONAL: 145001                                           *
001600******************************************************************
001700       IDENTIFICATION DIVISION.
001800       PROGRAM-ID.                     EDU35001.
001900       AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002000       INSTALLATION.                   EDUCACION - SIST TUTORIAS.
002100       DATE-WRITTEN.                   12/06/1988.
002200       DATE-COMPILED.
002300       SECURITY.                       USO INTERNO - CONFIDENCIAL.
002400******************************************************************
002500*                  B I T Á C O R A   D E   C A M B I O S         *
002600******************************************************************
002700*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
002800*  -------- ---------------------- -------- -------------------- *
002900*  12/06/88 EEDR (E. RAMIREZ)       145001   VERSIÓN ORIGINAL     145001
003000*  03/11/93 CELS (C. LOPEZ SIC)     151230   AGREGA VALIDACIÓN    151230
003100*                                            DE PERMISO TUTOR/    151230
003200*                                            ADMINISTRADOR        151230
003300*  19/02/99 MJGP (M. GONZALEZ PAZ)  156810   Y2K - REVISADO, NO   156810
003400*                                            MANEJA FECHAS EN     156810
003500*                                            ESTE PROGRAMA        156810
003600*  08/07/04 CELS (C. LOPEZ SIC)     162044   ESTANDARIZA MENSA-   162044
003700*                                            JES DE RECHAZO CON   162044
003800*                                            LOS DEL MODULO DE    162044
003900*                                            CANCELACIÓN EDU35002 162044
004000*  14/03/09 CELS (C. LOPEZ SIC)     167890   AGREGA CONTADOR DE   167890
004100*                                            TRANSACCIONES RECHA- 167890
004200*                                            ZADAS EN ESTADÍSTICA 167890
004210*  22/09/11 CELS (C. LOPEZ SIC)     171205   REVISIÓN DE NORMAS   171205
004220*                                            DE NOMENCLATURA:     171205
004230*                                            SE CORRIGEN NOMBRES  171205
004240*                                            Y MENSAJES QUE       171205
004250*                                            TRAIAN VOCABULARIO   171205
004260*                                            DEL MODULO DE        171205
004270*                                            BECAS (CONTRATISTA   171205
004280*                                            EXTERNO), AJENO AL   171205
004290*                                            ESTÁNDAR DEL BANCO.  171205
004295*                                            SE PASAN CAMPOS      171205
004298*                                            ESCALARES A NIVEL 77 171205
004300******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CLASS CLASE-ROL IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
004900           UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON
005000                  OFF STATUS IS WKS-MODO-PRUEBA-OFF.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT USRMAST ASSIGN TO USRMAST
005400                  ORGANIZATION  IS RELATIVE
005500                  ACCESS MODE   IS SEQUENTIAL
005600                  RELATIVE KEY  IS WKS-USR-REL
005700                  FILE STATUS   IS FS-USRMAST.
005800           SELECT TUTMAST ASSIGN TO TUTMAST
005900                  ORGANIZATION  IS RELATIVE
006000                  ACCESS MODE   IS SEQUENTIAL
006100                  RELATIVE KEY  IS WKS-TUT-REL
006200                  FILE STATUS   IS FS-TUTMAST.
006300           SELECT FDBKLOG ASSIGN TO FDBKLOG
006400                  ORGANIZATION  IS SEQUENTIAL
006500                  ACCESS MODE   IS SEQUENTIAL
006600                  FILE STATUS   IS FS-FDBKLOG.
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  USRMAST.
007000           COPY USRMAST.
007100       FD  TUTMAST.
007200           COPY TUTMAST.
007300       FD  FDBKLOG.
007400           COPY FDBKLOG.
007500       WORKING-STORAGE SECTION.
007600******************************************************************
007700*                 AREA DE TRANSACCIÓN DE ENTRADA (SYSIN)           *
007800******************************************************************
007810*        UNA SOLA TARJETA DE 25 POSICIONES, REDEFINIDA SEGUN
007820*        SEA TARJETA DE TRABAJO O LA TARJETA 'FIN' DE CIERRE.
007900       01  WKS-REG-ENTRADA             PIC X(25) VALUE SPACES.
008000       01  WKS-CAMPOS-ENTRADA REDEFINES WKS-REG-ENTRADA.
008100           05  WKS-TRANS-TUT-ID         PIC X(10).
008200           05  WKS-TRANS-USR-ID         PIC X(10).
008300           05  FILLER                   PIC X(05).
008400       01  WKS-TEXTO REDEFINES WKS-REG-ENTRADA.
008500           05  FILLER                   PIC X(03).
008600               88  WKS-FIN-TRANSACCIONES        VALUE 'FIN'.
008700           05  FILLER                   PIC X(22).
008800******************************************************************
008900*                 COPIAS DE TRABAJO DE LOS MAESTROS               *
009000******************************************************************
009010*        GUARDA EL ID Y EL ESTADO ANTERIOR DE LA TUTORÍA SÓLO
009020*        PARA EL MENSAJE DE AUDITORIA QUE SE IMPRIME DESPUÉS
009030*        DE REGRABAR (VER 0370).
009100       01  WKS-REG-TUTMAST-ANTES.
009200           05  WKS-TUT-ID-ANTES         PIC X(10).
009300           05  WKS-TUT-ESTADO-ANTES     PIC X(10).
009310           05  FILLER                   PIC X(05).
010000******************************************************************
010100*                 CLAVES DE BUSQUEDA Y BANDERAS DE ENCONTRADO        *
010200******************************************************************
010300       01  WKS-CLAVE-BUSCA-TUT         PIC X(10) VALUE SPACES.
010400       01  WKS-CLAVE-BUSCA-USR         PIC X(10) VALUE SPACES.
010500       01  WKS-IND-TUT-ENCONTRADA          PIC X(01) VALUE 'N'.
010600           88  WKS-TUT-ENCONTRADA              VALUE 'S'.
010700       01  WKS-IND-USR-ENCONTRADO          PIC X(01) VALUE 'N'.
010800           88  WKS-USR-ENCONTRADO              VALUE 'S'.
010900       01  WKS-IND-FDB-ENCONTRADO          PIC X(01) VALUE 'N'.
011000           88  WKS-FDB-ENCONTRADO              VALUE 'S'.
011010*        INDICADOR GENERAL DE LA TRANSACCIÓN EN CURSO; SE
011020*        APAGA (88 ...-RECHAZADA) EN CUANTO FALLA CUALQUIERA
011030*        DE LAS VALIDACIONES DE 0300.
011100       01  WKS-IND-TRANSACCION           PIC X(01) VALUE 'S'.
011200           88  WKS-TRANSACCION-OK            VALUE 'S'.
011300           88  WKS-TRANSACCION-RECHAZADA     VALUE 'N'.
011400******************************************************************
011500*                 STATUS DE ARCHIVO Y CONTADOR COMBINADO           *
011600******************************************************************
011610*        LOS FILE STATUS SE DECLARAN A NIVEL 77, SIGUIENDO LA
011620*        COSTUMBRE DE LA CASA PARA CAMPOS ESCALARES DE TRABAJO.
011700       77  FS-USRMAST                  PIC 9(02) VALUE ZEROS.
011800       77  FS-TUTMAST                   PIC 9(02) VALUE ZEROS.
011900       77  FS-FDBKLOG                   PIC 9(02) VALUE ZEROS.
012000       77  WKS-USR-REL                  PIC 9(06) COMP VALUE ZERO.
012100       77  WKS-TUT-REL                  PIC 9(06) COMP VALUE ZERO.
012200       01  WS-STATUS-PAREJA.
012300           05  WS-STATUS-USRMAST        PIC 9(02).
012400           05  WS-STATUS-TUTMAST        PIC 9(02).
012500       01  WS-STATUS-PAREJA-NUM REDEFINES WS-STATUS-PAREJA
012600                                        PIC 9(04).
012700******************************************************************
012800*                 CONTADORES Y MENSAJES                          *
012900******************************************************************
012910*        CONTADORES COMP DE LEIDAS/COMPLETADAS/RECHAZADAS PARA
012920*        EL RESUMEN DE 0900; MENSAJE DE RECHAZO Y BANDERAS DE
012930*        MODO PRUEBA (UPSI-0) TAMBIÉN A NIVEL 77.
013000       77  WKS-CONT-LEIDAS               PIC 9(07) COMP VALUE ZERO.
013100       77  WKS-CONT-COMPLETADAS         PIC 9(07) COMP VALUE ZERO.
013200       77  WKS-CONT-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
013300       77  WKS-MSG-ERROR                 PIC X(40) VALUE SPACES.
013400       77  WKS-MODO-PRUEBA-ON           PIC X(01) VALUE 'N'.
013500       77  WKS-MODO-PRUEBA-OFF          PIC X(01) VALUE 'S'.
013600       77  WKS-GUIONES                   PIC X(58) VALUE ALL '='.
020000******************************************************************
020010*                 REGLAS DE NEGOCIO DEL PROGRAMA                  *
020020******************************************************************
020030* 1. SÓLO SE COMPLETA UNA TUTORÍA QUE ESTE EN ESTADO ACTIVA.       *
020040* 2. SÓLO EL TUTOR DE LA TUTORÍA O UN ADMINISTRADOR PUEDEN         *
020050*    SOLICITAR QUE SE COMPLETE.                                    *
020060* 3. DEBEN EXISTIR, EN FDBKLOG, LAS DOS EVALUACIONES CRUZADAS:     *
020070*    LA QUE EL TUTOR DEJO SOBRE EL TUTORADO Y LA QUE EL            *
020080*    TUTORADO DEJO SOBRE EL TUTOR.  SIN AMBAS NO SE COMPLETA.      *
020090* 4. CUALQUIER RECHAZO SE REPORTA POR CONSOLA Y SE CUENTA EN       *
020100*    LAS ESTADÍSTICAS; EL LOTE NO SE DETIENE POR UN RECHAZO.       *
020110* 5. EL PROGRAMA NO TOCA FECHAS; LA FECHA DE COMPLETADO QUEDA A    *
020120*    CARGO DEL PROCESO QUE LLENA LA BITACORA DE FEEDBACK.          *
020130******************************************************************
040000       PROCEDURE DIVISION.
040010*----------------------------------------------------------------*
040020* PÁRRAFO PRINCIPAL.  ABRE LOS TRES ARCHIVOS, LEE LA PRIMERA     *
040030* TRANSACCIÓN DE SYSIN Y REPITE EL CICLO DE PROCESO HASTA QUE    *
040040* EL LOTE TERMINE CON LA TARJETA 'FIN'.  AL SALIR DEL LAZO       *
040050* EMITE LAS ESTADÍSTICAS Y CIERRA LOS ARCHIVOS.                  *
040060*----------------------------------------------------------------*
040100       0000-MAIN.
040200           PERFORM 0100-ABRE-ARCHIVOS   THRU 0100-ABRE-ARCHIVOS-EXIT.
040300           PERFORM 0210-LEE-TRANSACCION    THRU 0210-LEE-TRANSACCION-EXIT.
040400*          EL LAZO PRINCIPAL SE CONTROLA CON LA BANDERA
040410*          WKS-FIN-TRANSACCIONES, QUE SE ENCIENDE CUANDO LA
040420*          LECTURA DE SYSIN DEVUELVE LA TARJETA CENTINELA 'FIN'.
040500           PERFORM 0300-PROCESA-TRANSACCION
040600                   THRU 0300-PROCESA-TRANSACCION-EXIT
040700                   UNTIL WKS-FIN-TRANSACCIONES.
040800           PERFORM 0900-CIERRA-JOB     THRU 0900-CIERRA-JOB-EXIT.
040900           STOP RUN.
041000       0000-MAIN-EXIT. EXIT.
041100*
041200*----------------------------------------------------------------*
041210* ABRE LOS ARCHIVOS DE MAESTROS EN MODO I-O (PUES SE VAN A        *
041220* REGRABAR LOS REGISTROS DE TUTORÍA AL COMPLETARSE) Y EL          *
041230* BITACORA DE FEEDBACK EN MODO ENTRADA, YA QUE ESTE PROGRAMA      *
041240* SÓLO CONSULTA CALIFICACIONES, NUNCA LAS GRABA.                  *
041250*----------------------------------------------------------------*
041300       0100-ABRE-ARCHIVOS.
041400           OPEN I-O USRMAST.
041500           OPEN I-O TUTMAST.
041600           OPEN INPUT FDBKLOG.
041700           MOVE FS-USRMAST TO WS-STATUS-USRMAST.
041800           MOVE FS-TUTMAST TO WS-STATUS-TUTMAST.
041810*          SE COMBINAN LOS DOS STATUS EN UN SOLO CAMPO NUMÉRICO
041820*          PARA ABREVIAR LA PRUEBA; SI CUALQUIERA DE LOS DOS
041830*          ARCHIVOS FALLO AL ABRIR, EL COMBINADO SALE DISTINTO
041840*          DE CERO.
041900           IF WS-STATUS-PAREJA-NUM NOT EQUAL ZERO
042000              DISPLAY 'EDU35001 - ERROR EN LA APERTURA DE ARCHIVOS'
042100              DISPLAY 'FS-USRMAST: ' FS-USRMAST
042200                      ' FS-TUTMAST: ' FS-TUTMAST
042300              MOVE 91 TO RETURN-CODE
042400              STOP RUN
042500           END-IF.
042600       0100-ABRE-ARCHIVOS-EXIT. EXIT.
042700*
042800*----------------------------------------------------------------*
042810* LEE UNA TARJETA DE TRANSACCIÓN DEL SYSIN.  EL LAYOUT DE 25      *
042820* POSICIONES SE REDEFINE EN WORKING-STORAGE SEGUN SEA TARJETA     *
042830* DE TRABAJO (TUTORÍA-ID / USUARIO-ID) O LA TARJETA CENTINELA     *
042840* 'FIN' QUE CIERRA EL LOTE.                                       *
042850*----------------------------------------------------------------*
042900       0210-LEE-TRANSACCION.
043000           ACCEPT WKS-REG-ENTRADA.
043100       0210-LEE-TRANSACCION-EXIT. EXIT.
043200*
043300*----------------------------------------------------------------*
043310* PÁRRAFO DE CONTROL DE CADA TRANSACCIÓN.  VALIDA, EN ORDEN:      *
043320*   1) QUE LA TUTORÍA EXISTA                                     *
043330*   2) QUE LA TUTORÍA ESTE EN ESTADO ACTIVA                      *
043340*   3) QUE EL USUARIO SOLICITANTE EXISTA                         *
043350*   4) QUE EL SOLICITANTE TENGA PERMISO (ADMIN, O EL TUTOR DE     *
043360*      LA TUTORÍA)                                                *
043370*   5) QUE YA EXISTA FEEDBACK DEL TUTOR                          *
043380*   6) QUE YA EXISTA FEEDBACK DEL TUTORADO                       *
043390* CUALQUIER VALIDACIÓN QUE FALLE APAGA WKS-TRANSACCIÓN-OK Y       *
043400* SALTA DIRECTO A 0390-FINALIZA-TRANSACCIÓN (GO TO AUTORIZADO,    *
043410* NO SE SIGUE VALIDANDO UNA TRANSACCIÓN YA RECHAZADA).            *
043420*----------------------------------------------------------------*
043500       0300-PROCESA-TRANSACCION.
043600           ADD 1 TO WKS-CONT-LEIDAS.
043700           MOVE SPACES TO WKS-MSG-ERROR.
043800           SET WKS-TRANSACCION-OK TO TRUE.
043900           MOVE 'N' TO WKS-IND-TUT-ENCONTRADA WKS-IND-USR-ENCONTRADO
044000                       WKS-IND-FDB-ENCONTRADO.
044100           MOVE WKS-TRANS-TUT-ID TO WKS-CLAVE-BUSCA-TUT.
044200           PERFORM 0310-BUSCA-TUTORIA  THRU 0310-BUSCA-TUTORIA-EXIT.
044300           IF NOT WKS-TRANSACCION-OK
044400              GO TO 0390-FINALIZA-TRANSACCION
044500           END-IF.
044600           PERFORM 0320-VALIDA-STATUS-ACTIVA
044700                   THRU 0320-VALIDA-STATUS-ACTIVA-EXIT.
044800           IF NOT WKS-TRANSACCION-OK
044900              GO TO 0390-FINALIZA-TRANSACCION
045000           END-IF.
045100           MOVE WKS-TRANS-USR-ID TO WKS-CLAVE-BUSCA-USR.
045200           PERFORM 0330-BUSCA-USUARIO  THRU 0330-BUSCA-USUARIO-EXIT.
045300           IF NOT WKS-TRANSACCION-OK
045400              GO TO 0390-FINALIZA-TRANSACCION
045500           END-IF.
045600*          LA VALIDACIÓN DE PERMISO QUEDA DESPUÉS DE LOCALIZAR
045610*          AL USUARIO PORQUE NECESITA SU USR-ROL YA LEIDO.
045700           PERFORM 0340-VALIDA-PERMISO
045800                   THRU 0340-VALIDA-PERMISO-EXIT.
045900           IF NOT WKS-TRANSACCION-OK
046000              GO TO 0390-FINALIZA-TRANSACCION
046100           END-IF.
046200           PERFORM 0350-BUSCA-FDB-TUTOR
046300                   THRU 0350-BUSCA-FDB-TUTOR-EXIT.
046400           IF NOT WKS-TRANSACCION-OK
046500              GO TO 0390-FINALIZA-TRANSACCION
046600           END-IF.
046700           PERFORM 0360-BUSCA-FDB-TUTORADO
046800                   THRU 0360-BUSCA-FDB-TUTORADO-EXIT.
046900           IF NOT WKS-TRANSACCION-OK
047000              GO TO 0390-FINALIZA-TRANSACCION
047100           END-IF.
047200           PERFORM 0370-COMPLETA-TUTORIA
047300                   THRU 0370-COMPLETA-TUTORIA-EXIT.
047400*          SI LLEGO HASTA AQUÍ, LAS SEIS VALIDACIONES PASARON Y
047410*          LA TUTORÍA YA QUEDO REGRABADA COMO COMPLETADA.
047500       0390-FINALIZA-TRANSACCION.
047600*          PÁRRAFO COMÚN DE SALIDA, TANTO PARA TRANSACCIÓN
047610*          ACEPTADA COMO RECHAZADA.  IMPRIME EL RESULTADO Y
047620*          LEE LA SIGUIENTE TARJETA DE SYSIN.
047700           DISPLAY WKS-GUIONES.
047800           IF WKS-TRANSACCION-OK
047900              ADD 1 TO WKS-CONT-COMPLETADAS
048000              DISPLAY 'TUTORÍA ' WKS-CLAVE-BUSCA-TUT
048100                      ' MARCADA COMO COMPLETADA'
048200           ELSE
048300              ADD 1 TO WKS-CONT-RECHAZADAS
048400              DISPLAY 'TUTORÍA ' WKS-CLAVE-BUSCA-TUT
048500                      ' RECHAZADA: ' WKS-MSG-ERROR
048600           END-IF.
048700           PERFORM 0210-LEE-TRANSACCION THRU 0210-LEE-TRANSACCION-EXIT.
048800       0300-PROCESA-TRANSACCION-EXIT. EXIT.
048900*
049000*----------------------------------------------------------------*
049010* BUSCA LA TUTORÍA INDICADA EN LA TRANSACCIÓN, RECORRIENDO        *
049020* TUTMAST DESDE EL PRINCIPIO.  EL ARCHIVO ES RELATIVO Y NO        *
049030* TIENE INDICE POR TUT-ID, ASI QUE LA BUSQUEDA ES SECUENCIAL.     *
049040*----------------------------------------------------------------*
049100       0310-BUSCA-TUTORIA.
049200           MOVE 'N' TO WKS-IND-TUT-ENCONTRADA.
049300           PERFORM 0311-LEE-TUTMAST-SIGUIENTE
049400                   THRU 0311-LEE-TUTMAST-SIGUIENTE-EXIT
049500                   UNTIL WKS-TUT-ENCONTRADA
049600                      OR FS-TUTMAST EQUAL 10.
049700           IF NOT WKS-TUT-ENCONTRADA
049800              SET WKS-TRANSACCION-RECHAZADA TO TRUE
049900              MOVE 'TUTORÍA NO EXISTE' TO WKS-MSG-ERROR
050000           END-IF.
050100       0310-BUSCA-TUTORIA-EXIT. EXIT.
050200*
050300*          LECTURA SECUENCIAL DE TUTMAST, UN REGISTRO POR
050310*          INVOCACIÓN.  TAMBIÉN LA REUTILIZA 0370 PARA
050320*          REPOSICIONAR EL ARCHIVO ANTES DE REGRABAR.
050400       0311-LEE-TUTMAST-SIGUIENTE.
050500           READ TUTMAST NEXT RECORD
050600               AT END
050700                   MOVE 10 TO FS-TUTMAST
050800               NOT AT END
050900                   IF TUT-ID EQUAL WKS-CLAVE-BUSCA-TUT
051000                      SET WKS-TUT-ENCONTRADA TO TRUE
051100                   END-IF
051200           END-READ.
051300       0311-LEE-TUTMAST-SIGUIENTE-EXIT. EXIT.
051400*
051500*----------------------------------------------------------------*
051510* UNA TUTORÍA SÓLO SE PUEDE COMPLETAR MIENTRAS ESTA ACTIVA.       *
051520* SI YA FUE CANCELADA POR EDU35002, O SI YA ESTABA COMPLETADA,    *
051530* SE RECHAZA LA TRANSACCIÓN.                                      *
051540*----------------------------------------------------------------*
051600       0320-VALIDA-STATUS-ACTIVA.
051700           IF NOT TUT-ESTADO-ACTIVA
051800              SET WKS-TRANSACCION-RECHAZADA TO TRUE
051900              MOVE 'TUTORÍA NO ESTÁ ACTIVA' TO WKS-MSG-ERROR
052000           END-IF.
052100       0320-VALIDA-STATUS-ACTIVA-EXIT. EXIT.
052200*
052300*----------------------------------------------------------------*
052310* BUSCA AL USUARIO SOLICITANTE EN USRMAST.  SE CIERRA Y SE        *
052320* REABRE EL ARCHIVO EN MODO ENTRADA PARA REPOSICIONAR EL          *
052330* PUNTERO AL PRIMER REGISTRO, YA QUE USRMAST SE DEJO ABIERTO      *
052340* I-O DESDE 0100 SÓLO POR SI HAY QUE ACTUALIZAR OTRO REGISTRO     *
052350* EN UNA TRANSACCIÓN POSTERIOR DEL MISMO LOTE.                   *
052360*----------------------------------------------------------------*
052400       0330-BUSCA-USUARIO.
052500           CLOSE USRMAST.
052600           OPEN INPUT USRMAST.
052700           MOVE 'N' TO WKS-IND-USR-ENCONTRADO.
052800           PERFORM 0331-LEE-USRMAST-SIGUIENTE
052900                   THRU 0331-LEE-USRMAST-SIGUIENTE-EXIT
053000                   UNTIL WKS-USR-ENCONTRADO
053100                      OR FS-USRMAST EQUAL 10.
053200           IF NOT WKS-USR-ENCONTRADO
053300              SET WKS-TRANSACCION-RECHAZADA TO TRUE
053400              MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
053500           END-IF.
053600       0330-BUSCA-USUARIO-EXIT. EXIT.
053700*
053800*          LECTURA SECUENCIAL DE USRMAST, UN REGISTRO POR
053810*          INVOCACIÓN.
053900       0331-LEE-USRMAST-SIGUIENTE.
054000           READ USRMAST NEXT RECORD
054100               AT END
054200                   MOVE 10 TO FS-USRMAST
054300               NOT AT END
054400                   IF USR-ID EQUAL WKS-CLAVE-BUSCA-USR
054500                      SET WKS-USR-ENCONTRADO TO TRUE
054600                   END-IF
054700           END-READ.
054800       0331-LEE-USRMAST-SIGUIENTE-EXIT. EXIT.
054900*
055000*----------------------------------------------------------------*
055010* REGLA DE AUTORIZACIÓN: UN ADMINISTRADOR PUEDE COMPLETAR          *
055020* CUALQUIER TUTORÍA; UN TUTOR SÓLO PUEDE COMPLETAR LA SUYA          *
055030* PROPIA (USR-ID IGUAL AL TUT-TUTOR-ID DE LA TUTORÍA); UN          *
055040* TUTORADO NUNCA TIENE PERMISO PARA COMPLETAR, SÓLO PARA             *
055050* DEJAR SU FEEDBACK EN EDU35004.                                  *
055060*----------------------------------------------------------------*
055100       0340-VALIDA-PERMISO.
055200           IF USR-ROL-ADMIN
055300              CONTINUE
055400           ELSE
055500              IF USR-ROL-TUTOR AND USR-ID EQUAL TUT-TUTOR-ID
055600                 CONTINUE
055700              ELSE
055800                 SET WKS-TRANSACCION-RECHAZADA TO TRUE
055900                 MOVE 'SIN PERMISO' TO WKS-MSG-ERROR
056000              END-IF
056100           END-IF.
056200       0340-VALIDA-PERMISO-EXIT. EXIT.
056300*
056400*----------------------------------------------------------------*
056410* CONFIRMA QUE EL TUTOR YA DEJO SU EVALUACIÓN DE ESTA TUTORÍA     *
056420* EN FDBKLOG.  EL ARCHIVO ES SECUENCIAL PURO (SIN LLAVE), POR     *
056430* LO QUE SE RECORRE DESDE EL PRINCIPIO BUSCANDO LA TUTORÍA Y      *
056440* EL EVALUADOR CORRECTOS.                                         *
056450*----------------------------------------------------------------*
056500       0350-BUSCA-FDB-TUTOR.
056600           MOVE 'N' TO WKS-IND-FDB-ENCONTRADO.
056700           CLOSE FDBKLOG.
056800           OPEN INPUT FDBKLOG.
056900           PERFORM 0351-LEE-FDBKLOG-SIGUIENTE
057000                   THRU 0351-LEE-FDBKLOG-SIGUIENTE-EXIT
057100                   UNTIL WKS-FDB-ENCONTRADO
057200                      OR FS-FDBKLOG EQUAL 10.
057300           IF NOT WKS-FDB-ENCONTRADO
057400              SET WKS-TRANSACCION-RECHAZADA TO TRUE
057500              MOVE 'FALTA FEEDBACK DEL TUTOR' TO WKS-MSG-ERROR
057600           END-IF.
057700       0350-BUSCA-FDB-TUTOR-EXIT. EXIT.
057800*
057900*          LECTURA SECUENCIAL DE FDBKLOG BUSCANDO LA EVALUACIÓN
057910*          QUE EL TUTOR (FDB-EVALUADOR-ID = TUT-TUTOR-ID) DEJO
057920*          SOBRE ESTA TUTORÍA.
058000       0351-LEE-FDBKLOG-SIGUIENTE.
058100           READ FDBKLOG NEXT RECORD
058200               AT END
058300                   MOVE 10 TO FS-FDBKLOG
058400               NOT AT END
058500                   IF FDB-TUTORIA-ID EQUAL WKS-CLAVE-BUSCA-TUT
058600                      AND FDB-EVALUADOR-ID EQUAL TUT-TUTOR-ID
058700                      SET WKS-FDB-ENCONTRADO TO TRUE
058800                   END-IF
058900           END-READ.
059000       0351-LEE-FDBKLOG-SIGUIENTE-EXIT. EXIT.
059100*
059200*----------------------------------------------------------------*
059210* MISMA IDEA DEL PÁRRAFO ANTERIOR, PERO DEL LADO DEL TUTORADO     *
059220* (TUT-TUTORADO-ID).  LAS DOS BUSQUEDAS SON SEPARADAS PORQUE UNA   *
059230* TUTORÍA SÓLO SE PUEDE COMPLETAR CUANDO AMBAS PARTES YA           *
059240* DEJARON SU EVALUACIÓN MUTUA.                                    *
059250*----------------------------------------------------------------*
059300       0360-BUSCA-FDB-TUTORADO.
059400           MOVE 'N' TO WKS-IND-FDB-ENCONTRADO.
059500           CLOSE FDBKLOG.
059600           OPEN INPUT FDBKLOG.
059700           PERFORM 0361-LEE-FDBKLOG-SIGUIENTE
059800                   THRU 0361-LEE-FDBKLOG-SIGUIENTE-EXIT
059900                   UNTIL WKS-FDB-ENCONTRADO
060000                      OR FS-FDBKLOG EQUAL 10.
060100           IF NOT WKS-FDB-ENCONTRADO
060200              SET WKS-TRANSACCION-RECHAZADA TO TRUE
060300              MOVE 'FALTA FEEDBACK DEL TUTORADO' TO WKS-MSG-ERROR
060400           END-IF.
060500       0360-BUSCA-FDB-TUTORADO-EXIT. EXIT.
060600*
060700*          LECTURA SECUENCIAL DE FDBKLOG BUSCANDO LA EVALUACIÓN
060710*          QUE EL TUTORADO (FDB-EVALUADOR-ID = TUT-TUTORADO-ID)
060720*          DEJO SOBRE ESTA TUTORÍA.
060800       0361-LEE-FDBKLOG-SIGUIENTE.
060900           READ FDBKLOG NEXT RECORD
061000               AT END
061100                   MOVE 10 TO FS-FDBKLOG
061200               NOT AT END
061300                   IF FDB-TUTORIA-ID EQUAL WKS-CLAVE-BUSCA-TUT
061400                      AND FDB-EVALUADOR-ID EQUAL TUT-TUTORADO-ID
061500                      SET WKS-FDB-ENCONTRADO TO TRUE
061600                   END-IF
061700           END-READ.
061800       0361-LEE-FDBKLOG-SIGUIENTE-EXIT. EXIT.
061900*
062000*----------------------------------------------------------------*
062010* TODAS LAS VALIDACIONES PASARON.  SE REPOSICIONA TUTMAST EN EL   *
062020* REGISTRO DE LA TUTORÍA (SE CIERRA Y REABRE EN I-O PORQUE LA     *
062030* LECTURA ANTERIOR PUDO HABER QUEDADO A MEDIO ARCHIVO DESDE       *
062040* OTRA TRANSACCIÓN) Y SE REGRABA CON TUT-ESTADO-COMPLETADA.       *
062050* SE GUARDA EL ESTADO ANTERIOR SÓLO PARA EL MENSAJE DE            *
062060* AUDITORIA EN CONSOLA; EL PROGRAMA NO LO USA PARA NADA MAS.      *
062070*----------------------------------------------------------------*
062100       0370-COMPLETA-TUTORIA.
062200           CLOSE TUTMAST.
062300           OPEN I-O TUTMAST.
062400           MOVE 'N' TO WKS-IND-TUT-ENCONTRADA.
062500           PERFORM 0311-LEE-TUTMAST-SIGUIENTE
062600                   THRU 0311-LEE-TUTMAST-SIGUIENTE-EXIT
062700                   UNTIL WKS-TUT-ENCONTRADA
062800                      OR FS-TUTMAST EQUAL 10.
062900           MOVE TUT-ID     TO WKS-TUT-ID-ANTES.
063000           MOVE TUT-ESTADO TO WKS-TUT-ESTADO-ANTES.
063100           SET TUT-ESTADO-COMPLETADA TO TRUE.
063200*          REWRITE REEMPLAZA EL REGISTRO ACTUAL DEL ARCHIVO
063210*          RELATIVO; SI FALLA (INVALID KEY) ES PORQUE EL
063220*          REGISTRO YA NO ESTA DONDE SE LEYO, SITUACION QUE
063230*          NO DEBERIA OCURRIR EN UN LOTE DE UN SOLO HILO Y QUE
063240*          SE TRATA COMO ERROR FATAL DEL JOB.
063300           REWRITE REG-TUTMAST
063400               INVALID KEY
063500                   DISPLAY 'ERROR AL REGRABAR TUTORÍA '
063600                           WKS-CLAVE-BUSCA-TUT
063700                   MOVE 92 TO RETURN-CODE
063800                   STOP RUN
063900           END-REWRITE.
064000           DISPLAY 'TUTORÍA ' WKS-TUT-ID-ANTES ' ESTADO ANTERIOR: '
064100                   WKS-TUT-ESTADO-ANTES.
064200       0370-COMPLETA-TUTORIA-EXIT. EXIT.
064300*
064400*----------------------------------------------------------------*
064410* CIERRE DEL JOB.  SE CIERRAN LOS TRES ARCHIVOS Y SE IMPRIME      *
064420* EL RESUMEN DE ESTADÍSTICAS QUE OPERACIONES REVISA CADA          *
064430* MADRUGADA EN LA BITACORA DEL JOB.                               *
064440*----------------------------------------------------------------*
064500       0900-CIERRA-JOB.
064600           CLOSE USRMAST TUTMAST FDBKLOG.
064700           DISPLAY WKS-GUIONES.
064800           DISPLAY 'EDU35001 - ESTADÍSTICAS DEL PROCESAMIENTO'.
064900           DISPLAY 'TRANSACCIONES LEÍDAS      : ' WKS-CONT-LEIDAS.
065000           DISPLAY 'TUTORIAS COMPLETADAS  : ' WKS-CONT-COMPLETADAS.
065100           DISPLAY 'TRANSACCIONES RECHAZADAS : ' WKS-CONT-RECHAZADAS.
065200           DISPLAY WKS-GUIONES.
065300       0900-CIERRA-JOB-EXIT. EXIT.

000100******************************************************************
000200* COPYBOOK    : FDBKLOG                                          *
000300* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000400* DESCRIPCIÓN : LAYOUT DEL LOG DE EVALUACIONES (FDB-FILE)        *
000500*             : BITACORA SECUENCIAL, SÓLO SE AGREGAN REGISTROS,  *
000600*             : NUNCA SE REESCRIBEN NI SE BORRAN.                *
000700* ORGANIZACIÓN: SECUENCIAL                                       *
000800******************************************************************
000900*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
001000*  -------- ---------------------- -------- -------------------- *
001100*  12/06/88 EEDR (E. RAMIREZ)       145001   LAYOUT ORIGINAL      145001
001200*  19/02/99 MJGP (M. GONZALEZ PAZ)  156810   Y2K - FDB-FECHA-EVAL 156810
001300*                                            YA NACE CON 4 DIGI-  156810
001400*                                            TOS DE ANIO, SIN     156810
001500*                                            VENTANA DE SIGLO     156810
001600******************************************************************
001700 01  REG-FDBKLOG.
001800     05  FDB-ID                   PIC X(10).
001900     05  FDB-EVALUADOR-ID         PIC X(10).
002000     05  FDB-TUTORIA-ID           PIC X(10).
002100     05  FDB-FECHA-EVAL           PIC 9(08).
002200     05  FDB-PUNTAJE              PIC X(04).
002300     05  FDB-COMENTARIO           PIC X(200).
002400     05  FILLER                   PIC X(18).

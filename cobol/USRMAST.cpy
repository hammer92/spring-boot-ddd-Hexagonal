000100******************************************************************
000200* COPYBOOK    : USRMAST                                          *
000300* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000400* DESCRIPCIÓN : LAYOUT DEL MAESTRO DE USUARIOS (USR-FILE)        *
000500*             : TUTORADO, TUTOR O ADMINISTRADOR DEL PROGRAMA     *
000600*             : DE TUTORIAS ENTRE COMPANEROS                    *
000700* ORGANIZACIÓN: RELATIVA, LLAVE DE NEGOCIO USR-ID                *
000800******************************************************************
000900*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
001000*  -------- ---------------------- -------- -------------------- *
001100*  12/06/88 EEDR (E. RAMIREZ)       145001   LAYOUT ORIGINAL      145001
001200*  03/11/93 CELS (C. LOPEZ SIC)     151230   AGREGA CAPITULO-ID   151230
001300*  19/02/99 MJGP (M. GONZALEZ PAZ)  156810   Y2K - REVISADO, SIN  156810
001400*                                            IMPACTO (NO HAY      156810
001500*                                            FECHAS EN ESTE REG)  156810
001600*  08/07/04 CELS (C. LOPEZ SIC)     162044   AMPLIA LIMITE-ACTI-  162044
001700*                                            VAS DE 9(02) A       162044
001800*                                            9(03) PARA TUTORES   162044
001900*                                            CON MAS DE 99 CUPOS  162044
002000******************************************************************
002100 01  REG-USRMAST.
002200     05  USR-LLAVE.
002300         10  USR-ID               PIC X(10).
002400     05  USR-NOMBRE-COMPLETO.
002500         10  USR-PRIMER-NOMBRE    PIC X(30).
002600         10  USR-APELLIDO         PIC X(30).
002700     05  USR-CORREO               PIC X(50).
002800     05  USR-CAPITULO-ID          PIC X(10).                     151230
002900*        CODIGO DE ROL.  POR ACUERDO DEL TICKET 151230 EL CAMPO
003000*        SE DEJA EN 12 POSICIONES IGUAL QUE USR-CAPITULO-ID DE
003100*        ARRIBA; "ADMINISTRADOR" NO ENTRA COMPLETO, POR LO QUE LA
003200*        FORMA CANONICA USADA EN TODO EL SISTEMA ES
003300*        "ADMINISTRADO" (11 POSICIONES, CABE SIN TRUNCAR).
003400     05  USR-ROL                  PIC X(12).
003500         88  USR-ROL-TUTORADO         VALUE 'Tutorado'.
003600         88  USR-ROL-TUTOR            VALUE 'Tutor'.
003700         88  USR-ROL-ADMIN            VALUE 'Administrado'.
003800     05  USR-LIMITE-ACTIVAS       PIC 9(03).                     162044
003900     05  FILLER                   PIC X(55).

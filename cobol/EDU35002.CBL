000100******************************************************************
000200* FECHA       : 12/06/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000500* PROGRAMA    : EDU35002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCIÓN : CANCELA UNA TUTORÍA POR DECISIÓN DE UN ADMINIS-  *
000800*             : TRADOR.  GENERA AUTOMÁTICAMENTE UN REGISTRO DE   *
000900*             : FEEDBACK DE CANCELACIÓN EN LA BITACORA.          *
001000* ARCHIVOS    : USRMAST=I, TUTMAST=I/O, FDBKLOG=O (EXTEND)       *
001100* ACCIÓN (ES) : X=CANCELAR TUTORÍA                               *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : 19/06/1988                                       *
001400* BPM/RATIONAL: 145001                                           *
001500******************************************************************
001600       IDENTIFICATION DIVISION.
001700       PROGRAM-ID.                     EDU35002.
001800       AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
001900       INSTALLATION.                   EDUCACION - SIST TUTORIAS.
002000       DATE-WRITTEN.                   12/06/1988.
002100       DATE-COMPILED.
002200       SECURITY.                       USO INTERNO - CONFIDENCIAL.
002300******************************************************************
002400*                  B I T Á C O R A   D E   C A M B I O S         *
002500******************************************************************
002600*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
002700*  -------- ---------------------- -------- -------------------- *
002800*  12/06/88 EEDR (E. RAMIREZ)       145001   VERSIÓN ORIGINAL     145001
002900*  03/11/93 CELS (C. LOPEZ SIC)     151230   AGREGA GENERACIÓN    151230
003000*                                            AUTOMÁTICA DE FEED-  151230
003100*                                            BACK DE CANCELACIÓN  151230
003200*  19/02/99 MJGP (M. GONZALEZ PAZ)  156810   Y2K - VENTANA DE     156810
003300*                                            SIGLO PARA FECHA DE  156810
003400*                                            EVALUACIÓN GENERADA  156810
003500*  08/07/04 CELS (C. LOPEZ SIC)     162044   ESTANDARIZA MENSA-   162044
003600*                                            JES DE RECHAZO CON   162044
003700*                                            LOS DE EDU35001      162044
003800*  14/03/09 CELS (C. LOPEZ SIC)     167890   AGREGA CONTADOR DE   167890
003900*                                            TRANSACCIONES RECHA- 167890
004000*                                            ZADAS EN ESTADÍSTICA 167890
004010*  22/09/11 CELS (C. LOPEZ SIC)     171205   REVISIÓN DE NORMAS   171205
004020*                                            DE NOMENCLATURA:     171205
004030*                                            SE CORRIGEN NOMBRES  171205
004040*                                            Y MENSAJES QUE       171205
004050*                                            TRAIAN VOCABULARIO   171205
004060*                                            DEL MODULO DE        171205
004070*                                            BECAS (CONTRATISTA   171205
004080*                                            EXTERNO), AJENO AL   171205
004090*                                            ESTÁNDAR DEL BANCO.  171205
004095*                                            SE PASAN CAMPOS      171205
004098*                                            ESCALARES A NIVEL 77 171205
004100******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS CLASE-ROL IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
004700           UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON
004800                  OFF STATUS IS WKS-MODO-PRUEBA-OFF.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT USRMAST ASSIGN TO USRMAST
005200                  ORGANIZATION  IS RELATIVE
005300                  ACCESS MODE   IS SEQUENTIAL
005400                  RELATIVE KEY  IS WKS-USR-REL
005500                  FILE STATUS   IS FS-USRMAST.
005600           SELECT TUTMAST ASSIGN TO TUTMAST
005700                  ORGANIZATION  IS RELATIVE
005800                  ACCESS MODE   IS SEQUENTIAL
005900                  RELATIVE KEY  IS WKS-TUT-REL
006000                  FILE STATUS   IS FS-TUTMAST.
006100           SELECT FDBKLOG ASSIGN TO FDBKLOG
006200                  ORGANIZATION  IS SEQUENTIAL
006300                  ACCESS MODE   IS SEQUENTIAL
006400                  FILE STATUS   IS FS-FDBKLOG.
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  USRMAST.
006800           COPY USRMAST.
006900       FD  TUTMAST.
007000           COPY TUTMAST.
007100       FD  FDBKLOG.
007200           COPY FDBKLOG.
007300       WORKING-STORAGE SECTION.
007400******************************************************************
007500*                 AREA DE TRANSACCIÓN DE ENTRADA (SYSIN)           *
007600******************************************************************
007610*        TARJETA DE 225 POSICIONES; A DIFERENCIA DE EDU35001
007620*        TRAE EL COMENTARIO DEL ADMINISTRADOR QUE CANCELA.
007700       01  WKS-REG-ENTRADA             PIC X(225) VALUE SPACES.
007800       01  WKS-CAMPOS-ENTRADA REDEFINES WKS-REG-ENTRADA.
007900           05  WKS-TRANS-TUT-ID         PIC X(10).
008000           05  WKS-TRANS-ADMIN-ID       PIC X(10).
008100           05  WKS-TRANS-COMENTARIO     PIC X(200).
008200           05  FILLER                   PIC X(05).
008300       01  WKS-TEXTO REDEFINES WKS-REG-ENTRADA.
008400           05  FILLER                   PIC X(03).
008500               88  WKS-FIN-TRANSACCIONES        VALUE 'FIN'.
008600           05  FILLER                   PIC X(222).
008700******************************************************************
008800*                 AREA DE FECHA DEL SISTEMA - VENTANA DE SIGLO    *
008900******************************************************************
008910*        LA FECHA DE HOY SE USA COMO FECHA DE EVALUACIÓN DEL
008920*        REGISTRO DE FEEDBACK DE CANCELACIÓN QUE SE GENERA EN
008930*        0350.  LA VENTANA DE SIGLO (AA < 50 = 20XX, SI NO 19XX)
008940*        SE AGREGO EN EL PROYECTO Y2K DE 1999.
009000       01  WKS-FECHA-SISTEMA.
009100           05  WKS-FECHA-AAMMDD          PIC 9(06).
009200       01  WKS-FECHA-DESCOMPUESTA REDEFINES WKS-FECHA-SISTEMA.
009300           05  WKS-FECHA-AA              PIC 9(02).
009400           05  WKS-FECHA-MM              PIC 9(02).
009500           05  WKS-FECHA-DD              PIC 9(02).
009600       01  WKS-FECHA-COMPLETA.
009700           05  WKS-FECHA-SIGLO          PIC 9(02).
009800           05  WKS-FECHA-AA-C            PIC 9(02).
009900           05  WKS-FECHA-MM-C            PIC 9(02).
010000           05  WKS-FECHA-DD-C            PIC 9(02).
010100       01  WKS-FECHA-COMPLETA-NUM REDEFINES WKS-FECHA-COMPLETA
010200                                         PIC 9(08).
010300******************************************************************
010400*                 CLAVES DE BUSQUEDA Y BANDERAS DE ENCONTRADO          *
010500******************************************************************
010600       01  WKS-CLAVE-BUSCA-TUT         PIC X(10) VALUE SPACES.
010700       01  WKS-CLAVE-BUSCA-USR         PIC X(10) VALUE SPACES.
010800       01  WKS-IND-TUT-ENCONTRADA          PIC X(01) VALUE 'N'.
010900           88  WKS-TUT-ENCONTRADA              VALUE 'S'.
011000       01  WKS-IND-USR-ENCONTRADO          PIC X(01) VALUE 'N'.
011100           88  WKS-USR-ENCONTRADO              VALUE 'S'.
011200       01  WKS-IND-TRANSACCION           PIC X(01) VALUE 'S'.
011300           88  WKS-TRANSACCION-OK            VALUE 'S'.
011400           88  WKS-TRANSACCION-RECHAZADA     VALUE 'N'.
011500******************************************************************
011600*                 NUEVO REGISTRO DE FEEDBACK DE CANCELACIÓN         *
011700******************************************************************
011710*        CUANDO UN ADMINISTRADOR CANCELA UNA TUTORÍA, EL JOB
011720*        GRABA UN REGISTRO DE FEEDBACK "SINTÉTICO" (PUNTAJE
011730*        N/A) PARA QUE LA CANCELACIÓN QUEDE EN LA MISMA
011740*        BITACORA QUE LAS EVALUACIONES NORMALES.
011800       01  WKS-NUEVO-FDBKLOG.
011900           05  WKS-NUEVO-FDB-ID          PIC X(10) VALUE SPACES.
012000           05  WKS-NUEVO-FDB-EVALUADOR   PIC X(10) VALUE SPACES.
012100           05  WKS-NUEVO-FDB-TUTORIA     PIC X(10) VALUE SPACES.
012200           05  WKS-NUEVO-FDB-FECHA       PIC 9(08) VALUE ZERO.
012300           05  WKS-NUEVO-FDB-PUNTAJE     PIC X(04) VALUE SPACES.
012400           05  WKS-NUEVO-FDB-COMENTARIO  PIC X(200) VALUE SPACES.
012410           05  FILLER                   PIC X(08) VALUE SPACES.
012500       77  WKS-SEQ-FDB                  PIC 9(07) VALUE ZERO.
012800       01  WKS-COMENTARIO-ESTANDAR.
012900           05  FILLER PIC X(36) VALUE
013000               'Tutoría cancelada por administrador'.
013100******************************************************************
013200*                 STATUS DE ARCHIVO Y CONTADOR COMBINADO          *
013300******************************************************************
013310*        LOS FILE STATUS Y LOS RELATIVE KEY QUEDAN A NIVEL 77,
013320*        SIGUIENDO LA COSTUMBRE DE LA CASA PARA CAMPOS
013330*        ESCALARES DE TRABAJO.
013400       77  FS-USRMAST                   PIC 9(02) VALUE ZEROS.
013500       77  FS-TUTMAST                   PIC 9(02) VALUE ZEROS.
013600       77  FS-FDBKLOG                   PIC 9(02) VALUE ZEROS.
013700       77  WKS-USR-REL                  PIC 9(06) COMP VALUE ZERO.
013800       77  WKS-TUT-REL                  PIC 9(06) COMP VALUE ZERO.
013900       01  WS-STATUS-PAREJA.
014000           05  WS-STATUS-USRMAST        PIC 9(02).
014100           05  WS-STATUS-TUTMAST        PIC 9(02).
014200       01  WS-STATUS-PAREJA-NUM REDEFINES WS-STATUS-PAREJA
014300                                         PIC 9(04).
014400******************************************************************
014500*                 CONTADORES Y MENSAJES                         *
014600******************************************************************
014700       77  WKS-CONT-LEIDAS               PIC 9(07) COMP VALUE ZERO.
014800       77  WKS-CONT-CANCELADAS          PIC 9(07) COMP VALUE ZERO.
014900       77  WKS-CONT-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
015000       77  WKS-MSG-ERROR                 PIC X(40) VALUE SPACES.
015100       77  WKS-MODO-PRUEBA-ON           PIC X(01) VALUE 'N'.
015200       77  WKS-MODO-PRUEBA-OFF          PIC X(01) VALUE 'S'.
015300       77  WKS-GUIONES                   PIC X(58) VALUE ALL '='.
020000******************************************************************
020010*                 REGLAS DE NEGOCIO DEL PROGRAMA                  *
020020******************************************************************
020030* 1. SÓLO UN ADMINISTRADOR PUEDE CANCELAR UNA TUTORÍA; EL TUTOR    *
020040*    Y EL TUTORADO NO TIENEN ESTA FACULTAD (A DIFERENCIA DE        *
020050*    EDU35001, AQUÍ NO BASTA SER EL TUTOR DE LA TUTORÍA).          *
020060* 2. LA TUTORÍA DEBE ESTAR ACTIVA; NO SE CANCELA UNA TUTORÍA YA    *
020070*    COMPLETADA O YA CANCELADA.                                    *
020080* 3. TODA CANCELACIÓN DEJA UN REGISTRO "SINTÉTICO" EN FDBKLOG,     *
020090*    CON PUNTAJE 'N/A ', PARA QUE QUEDE RASTRO DE QUIEN Y CUANDO   *
020100*    CANCELO Y POR QUE.                                            *
020110* 4. SI EL ADMINISTRADOR NO ESCRIBIO COMENTARIO EN LA TRANSACCIÓN  *
020120*    SE USA EL COMENTARIO ESTÁNDAR DE WKS-COMENTARIO-ESTÁNDAR.     *
020130******************************************************************
040000       PROCEDURE DIVISION.
040010*----------------------------------------------------------------*
040020* PÁRRAFO PRINCIPAL.  ABRE ARCHIVOS, OBTIENE LA FECHA DEL         *
040030* SISTEMA (PARA FECHAR EL REGISTRO DE FEEDBACK SINTÉTICO) Y       *
040040* REPITE EL CICLO DE PROCESO HASTA LA TARJETA CENTINELA 'FIN'.    *
040050*----------------------------------------------------------------*
040100       0000-MAIN.
040200           PERFORM 0100-ABRE-ARCHIVOS   THRU 0100-ABRE-ARCHIVOS-EXIT.
040300           PERFORM 0150-OBTIENE-FECHA-SISTEMA
040400                   THRU 0150-OBTIENE-FECHA-SISTEMA-EXIT.
040500           PERFORM 0210-LEE-TRANSACCION    THRU 0210-LEE-TRANSACCION-EXIT.
040600*          EL LAZO SE CONTROLA CON WKS-FIN-TRANSACCIONES, QUE SE
040610*          ENCIENDE CUANDO SYSIN ENTREGA LA TARJETA 'FIN'.
040700           PERFORM 0300-PROCESA-TRANSACCION
040800                   THRU 0300-PROCESA-TRANSACCION-EXIT
040900                   UNTIL WKS-FIN-TRANSACCIONES.
041000           PERFORM 0900-CIERRA-JOB     THRU 0900-CIERRA-JOB-EXIT.
041100           STOP RUN.
041200       0000-MAIN-EXIT. EXIT.
041300*
041400*----------------------------------------------------------------*
041410* ABRE USRMAST EN ENTRADA (AQUÍ SÓLO SE CONSULTA EL ADMINISTRA-   *
041420* DOR), TUTMAST EN I-O (SE VA A REGRABAR EL ESTADO CANCELADA) Y   *
041430* FDBKLOG EN EXTEND, PUES SÓLO SE AGREGA EL REGISTRO SINTÉTICO    *
041440* AL FINAL DE LA BITACORA.                                        *
041450*----------------------------------------------------------------*
041500       0100-ABRE-ARCHIVOS.
041600           OPEN INPUT USRMAST.
041700           OPEN I-O TUTMAST.
041800           OPEN EXTEND FDBKLOG.
041900           MOVE FS-USRMAST TO WS-STATUS-USRMAST.
042000           MOVE FS-TUTMAST TO WS-STATUS-TUTMAST.
042100           IF WS-STATUS-PAREJA-NUM NOT EQUAL ZERO
042200              DISPLAY 'EDU35002 - ERROR EN LA APERTURA DE ARCHIVOS'
042300              DISPLAY 'FS-USRMAST: ' FS-USRMAST
042400                      ' FS-TUTMAST: ' FS-TUTMAST
042500              MOVE 91 TO RETURN-CODE
042600              STOP RUN
042700           END-IF.
042800       0100-ABRE-ARCHIVOS-EXIT. EXIT.
042900*
043000*----------------------------------------------------------------*
043010* CAPTURA LA FECHA DEL SISTEMA Y LE APLICA LA VENTANA DE SIGLO    *
043020* (AA < 50 SE CONSIDERA 20XX, DE LO CONTRARIO 19XX) PARA          *
043030* ARMAR LA FECHA COMPLETA DE 8 POSICIONES QUE SE GRABARA EN EL    *
043040* REGISTRO DE FEEDBACK DE CANCELACIÓN.                            *
043050*----------------------------------------------------------------*
043100       0150-OBTIENE-FECHA-SISTEMA.
043200           ACCEPT WKS-FECHA-AAMMDD FROM DATE.
043300           IF WKS-FECHA-AA < 50
043400              MOVE 20 TO WKS-FECHA-SIGLO
043500           ELSE
043600              MOVE 19 TO WKS-FECHA-SIGLO
043700           END-IF.
043800           MOVE WKS-FECHA-AA TO WKS-FECHA-AA-C.
043900           MOVE WKS-FECHA-MM TO WKS-FECHA-MM-C.
044000           MOVE WKS-FECHA-DD TO WKS-FECHA-DD-C.
044100       0150-OBTIENE-FECHA-SISTEMA-EXIT. EXIT.
044200*
044300*----------------------------------------------------------------*
044310* LEE UNA TARJETA DE TRANSACCIÓN DEL SYSIN.                      *
044320*----------------------------------------------------------------*
044400       0210-LEE-TRANSACCION.
044500           ACCEPT WKS-REG-ENTRADA.
044600       0210-LEE-TRANSACCION-EXIT. EXIT.
044700*
044800*----------------------------------------------------------------*
044810* PÁRRAFO DE CONTROL DE CADA TRANSACCIÓN.  VALIDA, EN ORDEN:      *
044820*   1) QUE LA TUTORÍA EXISTA                                     *
044830*   2) QUE LA TUTORÍA ESTE ACTIVA                                *
044840*   3) QUE EL ADMINISTRADOR SOLICITANTE EXISTA EN USRMAST         *
044850*   4) QUE TENGA ROL DE ADMINISTRADOR                             *
044860* SI TODO PASA, GRABA EL FEEDBACK SINTÉTICO Y CANCELA LA          *
044870* TUTORÍA.  UNA VALIDACIÓN FALLIDA SALTA DIRECTO A                *
044880* 0390-FINALIZA-TRANSACCIÓN (GO TO AUTORIZADO).                  *
044890*----------------------------------------------------------------*
045000       0300-PROCESA-TRANSACCION.
045100           ADD 1 TO WKS-CONT-LEIDAS.
045200           ADD 1 TO WKS-SEQ-FDB.
045300           MOVE SPACES TO WKS-MSG-ERROR.
045400           SET WKS-TRANSACCION-OK TO TRUE.
045500           MOVE 'N' TO WKS-IND-TUT-ENCONTRADA WKS-IND-USR-ENCONTRADO.
045600           MOVE WKS-TRANS-TUT-ID TO WKS-CLAVE-BUSCA-TUT.
045700           PERFORM 0310-BUSCA-TUTORIA  THRU 0310-BUSCA-TUTORIA-EXIT.
045800           IF NOT WKS-TRANSACCION-OK
045900              GO TO 0390-FINALIZA-TRANSACCION
046000           END-IF.
046100           PERFORM 0320-VALIDA-STATUS-ACTIVA
046200                   THRU 0320-VALIDA-STATUS-ACTIVA-EXIT.
046300           IF NOT WKS-TRANSACCION-OK
046400              GO TO 0390-FINALIZA-TRANSACCION
046500           END-IF.
046600           MOVE WKS-TRANS-ADMIN-ID TO WKS-CLAVE-BUSCA-USR.
046700           PERFORM 0330-BUSCA-USUARIO  THRU 0330-BUSCA-USUARIO-EXIT.
046800           IF NOT WKS-TRANSACCION-OK
046900              GO TO 0390-FINALIZA-TRANSACCION
047000           END-IF.
047100           PERFORM 0340-VALIDA-AUTORIDAD
047200                   THRU 0340-VALIDA-AUTORIDAD-EXIT.
047300           IF NOT WKS-TRANSACCION-OK
047400              GO TO 0390-FINALIZA-TRANSACCION
047500           END-IF.
047600           PERFORM 0350-GRAVA-FDB-CANCELACION
047700                   THRU 0350-GRAVA-FDB-CANCELACION-EXIT.
047800           PERFORM 0360-CANCELA-TUTORIA
047900                   THRU 0360-CANCELA-TUTORIA-EXIT.
048000*          LLEGAR HASTA AQUÍ SIGNIFICA QUE EL FEEDBACK SINTÉTICO
048010*          YA SE GRABO Y LA TUTORÍA YA QUEDO CANCELADA.
048100       0390-FINALIZA-TRANSACCION.
048200*          PÁRRAFO COMÚN DE SALIDA.  IMPRIME EL RESULTADO Y LEE
048210*          LA SIGUIENTE TARJETA DE SYSIN.
048300           DISPLAY WKS-GUIONES.
048400           IF WKS-TRANSACCION-OK
048500              ADD 1 TO WKS-CONT-CANCELADAS
048600              DISPLAY 'TUTORÍA ' WKS-CLAVE-BUSCA-TUT
048700                      ' MARCADA COMO CANCELADA'
048800           ELSE
048900              ADD 1 TO WKS-CONT-RECHAZADAS
049000              DISPLAY 'TUTORÍA ' WKS-CLAVE-BUSCA-TUT
049100                      ' RECHAZADA: ' WKS-MSG-ERROR
049200           END-IF.
049300           PERFORM 0210-LEE-TRANSACCION THRU 0210-LEE-TRANSACCION-EXIT.
049400       0300-PROCESA-TRANSACCION-EXIT. EXIT.
049500*
049600*----------------------------------------------------------------*
049610* BUSCA LA TUTORÍA EN TUTMAST.  SE CIERRA Y REABRE EN I-O PARA    *
049620* REPOSICIONAR EL ARCHIVO DESDE EL PRIMER REGISTRO, YA QUE UNA    *
049630* TRANSACCIÓN ANTERIOR DEL MISMO LOTE PUDO HABER DEJADO EL        *
049640* PUNTERO A MEDIO ARCHIVO.                                        *
049650*----------------------------------------------------------------*
049700       0310-BUSCA-TUTORIA.
049800           CLOSE TUTMAST.
049900           OPEN I-O TUTMAST.
050000           MOVE 'N' TO WKS-IND-TUT-ENCONTRADA.
050100           PERFORM 0311-LEE-TUTMAST-SIGUIENTE
050200                   THRU 0311-LEE-TUTMAST-SIGUIENTE-EXIT
050300                   UNTIL WKS-TUT-ENCONTRADA
050400                      OR FS-TUTMAST EQUAL 10.
050500           IF NOT WKS-TUT-ENCONTRADA
050600              SET WKS-TRANSACCION-RECHAZADA TO TRUE
050700              MOVE 'TUTORÍA NO EXISTE' TO WKS-MSG-ERROR
050800           END-IF.
050900       0310-BUSCA-TUTORIA-EXIT. EXIT.
051000*
051100*          LECTURA SECUENCIAL DE TUTMAST, UN REGISTRO POR
051110*          INVOCACIÓN.  TAMBIÉN LA REUTILIZA 0360 AL REGRABAR.
051200       0311-LEE-TUTMAST-SIGUIENTE.
051300           READ TUTMAST NEXT RECORD
051400               AT END
051500                   MOVE 10 TO FS-TUTMAST
051600               NOT AT END
051700                   IF TUT-ID EQUAL WKS-CLAVE-BUSCA-TUT
051800                      SET WKS-TUT-ENCONTRADA TO TRUE
051900                   END-IF
052000           END-READ.
052100       0311-LEE-TUTMAST-SIGUIENTE-EXIT. EXIT.
052200*
052300*----------------------------------------------------------------*
052310* NO SE CANCELA UNA TUTORÍA QUE YA ESTA COMPLETADA O YA ESTA      *
052320* CANCELADA; SÓLO SE CANCELAN TUTORIAS ACTIVAS.                  *
052330*----------------------------------------------------------------*
052400       0320-VALIDA-STATUS-ACTIVA.
052500           IF NOT TUT-ESTADO-ACTIVA
052600              SET WKS-TRANSACCION-RECHAZADA TO TRUE
052700              MOVE 'TUTORÍA NO ESTÁ ACTIVA' TO WKS-MSG-ERROR
052800           END-IF.
052900       0320-VALIDA-STATUS-ACTIVA-EXIT. EXIT.
053000*
053100*----------------------------------------------------------------*
053110* BUSCA AL USUARIO SOLICITANTE (EL QUE PIDE LA CANCELACIÓN) EN   *
053120* USRMAST.  EN ESTE PROGRAMA SE ESPERA QUE SEA UN ADMINISTRA-    *
053130* DOR; LA VALIDACIÓN DEL ROL OCURRE DESPUÉS, EN 0340.            *
053140*----------------------------------------------------------------*
053200       0330-BUSCA-USUARIO.
053300           CLOSE USRMAST.
053400           OPEN INPUT USRMAST.
053500           MOVE 'N' TO WKS-IND-USR-ENCONTRADO.
053600           PERFORM 0331-LEE-USRMAST-SIGUIENTE
053700                   THRU 0331-LEE-USRMAST-SIGUIENTE-EXIT
053800                   UNTIL WKS-USR-ENCONTRADO
053900                      OR FS-USRMAST EQUAL 10.
054000           IF NOT WKS-USR-ENCONTRADO
054100              SET WKS-TRANSACCION-RECHAZADA TO TRUE
054200              MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
054300           END-IF.
054400       0330-BUSCA-USUARIO-EXIT. EXIT.
054500*
054600*          LECTURA SECUENCIAL DE USRMAST, UN REGISTRO POR
054610*          INVOCACIÓN.
054700       0331-LEE-USRMAST-SIGUIENTE.
054800           READ USRMAST NEXT RECORD
054900               AT END
055000                   MOVE 10 TO FS-USRMAST
055100               NOT AT END
055200                   IF USR-ID EQUAL WKS-CLAVE-BUSCA-USR
055300                      SET WKS-USR-ENCONTRADO TO TRUE
055400                   END-IF
055500           END-READ.
055600       0331-LEE-USRMAST-SIGUIENTE-EXIT. EXIT.
055700*
055800*----------------------------------------------------------------*
055810* REGLA DE AUTORIZACIÓN: SÓLO UN USUARIO CON ROL ADMINISTRADOR    *
055820* PUEDE CANCELAR UNA TUTORÍA.  NI EL TUTOR NI EL TUTORADO         *
055830* TIENEN ESTA FACULTAD, A DIFERENCIA DE EDU35001 DONDE EL         *
055840* TUTOR SI PUEDE COMPLETAR SU PROPIA TUTORÍA.                    *
055850*----------------------------------------------------------------*
055900       0340-VALIDA-AUTORIDAD.
056000           IF NOT USR-ROL-ADMIN
056100              SET WKS-TRANSACCION-RECHAZADA TO TRUE
056200              MOVE 'SÓLO UN ADMINISTRADOR PUEDE CANCELAR'
056300                   TO WKS-MSG-ERROR
056400           END-IF.
056500       0340-VALIDA-AUTORIDAD-EXIT. EXIT.
056600*
056700*----------------------------------------------------------------*
056710* ARMA Y GRABA EL REGISTRO SINTÉTICO DE FEEDBACK QUE DEJA         *
056720* CONSTANCIA DE LA CANCELACIÓN.  EL FDB-ID SE ARMA CON EL         *
056730* PREFIJO FIJO 'FDB' MAS UN CONSECUTIVO DE 7 DIGITOS              *
056740* (WKS-SEQ-FDB) PARA QUE NUNCA CHOQUE CON LOS ID QUE GENERA       *
056750* EDU35004 AL GRABAR FEEDBACK NORMAL.  SI EL ADMINISTRADOR NO     *
056760* ESCRIBIO COMENTARIO, SE USA EL TEXTO ESTÁNDAR.                  *
056770*----------------------------------------------------------------*
056800       0350-GRAVA-FDB-CANCELACION.
056900           INITIALIZE REG-FDBKLOG.
057000           MOVE 'FDB' TO WKS-NUEVO-FDB-ID(1:3).
057100           MOVE WKS-SEQ-FDB TO WKS-NUEVO-FDB-ID(4:7).
057200           MOVE WKS-TRANS-ADMIN-ID TO WKS-NUEVO-FDB-EVALUADOR.
057300           MOVE WKS-CLAVE-BUSCA-TUT TO WKS-NUEVO-FDB-TUTORIA.
057400           MOVE WKS-FECHA-COMPLETA-NUM TO WKS-NUEVO-FDB-FECHA.
057500           MOVE 'N/A ' TO WKS-NUEVO-FDB-PUNTAJE.
057600           IF WKS-TRANS-COMENTARIO EQUAL SPACES
057700              MOVE WKS-COMENTARIO-ESTANDAR TO WKS-NUEVO-FDB-COMENTARIO
057800           ELSE
057900              MOVE WKS-TRANS-COMENTARIO TO WKS-NUEVO-FDB-COMENTARIO
058000           END-IF.
058100           MOVE WKS-NUEVO-FDB-ID         TO FDB-ID.
058200           MOVE WKS-NUEVO-FDB-EVALUADOR  TO FDB-EVALUADOR-ID.
058300           MOVE WKS-NUEVO-FDB-TUTORIA    TO FDB-TUTORIA-ID.
058400           MOVE WKS-NUEVO-FDB-FECHA      TO FDB-FECHA-EVAL.
058500           MOVE WKS-NUEVO-FDB-PUNTAJE    TO FDB-PUNTAJE.
058600           MOVE WKS-NUEVO-FDB-COMENTARIO TO FDB-COMENTARIO.
058700           WRITE REG-FDBKLOG.
058800       0350-GRAVA-FDB-CANCELACION-EXIT. EXIT.
058900*
059000*----------------------------------------------------------------*
059010* EL FEEDBACK SINTÉTICO YA QUEDO GRABADO; AHORA SE REGRABA        *
059020* TUTMAST CON EL ESTADO CANCELADA.  EL REGISTRO YA QUEDO          *
059030* POSICIONADO POR 0310/0311, ASI QUE AQUÍ SÓLO SE CAMBIA EL       *
059040* ESTADO Y SE REGRABA.                                           *
059050*----------------------------------------------------------------*
059100       0360-CANCELA-TUTORIA.
059200           SET TUT-ESTADO-CANCELADA TO TRUE.
059300           REWRITE REG-TUTMAST
059400               INVALID KEY
059500                   DISPLAY 'ERROR AL REGRABAR TUTORÍA '
059600                           WKS-CLAVE-BUSCA-TUT
059700                   MOVE 92 TO RETURN-CODE
059800                   STOP RUN
059900           END-REWRITE.
060000       0360-CANCELA-TUTORIA-EXIT. EXIT.
060100*
060200*----------------------------------------------------------------*
060210* CIERRE DEL JOB.  SE CIERRAN LOS TRES ARCHIVOS Y SE IMPRIME      *
060220* EL RESUMEN DE ESTADÍSTICAS.                                    *
060230*----------------------------------------------------------------*
060300       0900-CIERRA-JOB.
060400           CLOSE USRMAST TUTMAST FDBKLOG.
060500           DISPLAY WKS-GUIONES.
060600           DISPLAY 'EDU35002 - ESTADÍSTICAS DEL PROCESAMIENTO'.
060700           DISPLAY 'TRANSACCIONES LEÍDAS      : ' WKS-CONT-LEIDAS.
060800           DISPLAY 'TUTORIAS CANCELADAS   : ' WKS-CONT-CANCELADAS.
060900           DISPLAY 'TRANSACCIONES RECHAZADAS : ' WKS-CONT-RECHAZADAS.
061000           DISPLAY WKS-GUIONES.
061100       0900-CIERRA-JOB-EXIT. EXIT.

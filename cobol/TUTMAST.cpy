000100******************************************************************
000200* COPYBOOK    : TUTMAST                                          *
000300* APLICACIÓN  : EDUCACIÓN - SISTEMA DE TUTORIAS                  *
000400* DESCRIPCIÓN : LAYOUT DEL MAESTRO DE TUTORIAS (TUT-FILE)        *
000500*             : UNA TUTORÍA RELACIONA UN TUTOR CON UN TUTORADO   *
000600*             : Y TRANSITA ENTRE ACTIVA, COMPLETADA Y CANCELADA  *
000700* ORGANIZACIÓN: RELATIVA, LLAVE DE NEGOCIO TUT-ID                *
000800******************************************************************
000900*  FECHA    PROGRAMADOR            TICKET   DESCRIPCIÓN          *
001000*  -------- ---------------------- -------- -------------------- *
001100*  12/06/88 EEDR (E. RAMIREZ)       145001   LAYOUT ORIGINAL      145001
001200*  03/11/93 CELS (C. LOPEZ SIC)     151230   AGREGA 88-LEVELS DE  151230
001300*                                            ESTADO, EVITA LITE-  151230
001400*                                            RALES REPETIDOS EN   151230
001500*                                            CODIGO               151230
001600******************************************************************
001700 01  REG-TUTMAST.
001800     05  TUT-LLAVE.
001900         10  TUT-ID               PIC X(10).
002000     05  TUT-TUTOR-ID             PIC X(10).
002100     05  TUT-TUTORADO-ID          PIC X(10).
002200     05  TUT-ESTADO               PIC X(10).                     151230
002300         88  TUT-ESTADO-ACTIVA        VALUE 'Activa'.             151230
002400         88  TUT-ESTADO-COMPLETADA    VALUE 'Completada'.         151230
002500         88  TUT-ESTADO-CANCELADA     VALUE 'Cancelada'.          151230
002600     05  FILLER                   PIC X(40).
